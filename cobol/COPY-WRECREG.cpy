000100******************************************************************
000200*    COPY DE REGISTRO RECOMENDACION DE VELOCIDAD (SALIDA)         *
000300*    LONGITUD DE REGISTRO (096)                                  *
000400*----------------------------------------------------------------*
000500*    R. FIGUEROA  1988-05-02  ALTA INICIAL DEL LAYOUT RECOMEND.   *
000600*    M. TORRES    1996-02-14  TCK-1561 SE AGREGA REC-CANT-PELIG   *
000700******************************************************************
000800 01  REC-REG.
000900     05  REC-CLAVE.
001000         10  REC-RUTA-ID              PIC 9(04).
001100         10  REC-SECUENCIA            PIC 9(03).
001200     05  REC-UBICACION.
001300         10  REC-LATITUD              PIC S9(03)V9(06)
001400                                       SIGN IS LEADING.
001500         10  REC-LONGITUD             PIC S9(03)V9(06)
001600                                       SIGN IS LEADING.
001700     05  REC-LIMITE-VELOCIDAD         PIC 9(03).
001800     05  REC-VELOCIDAD-RECOM          PIC 9(03).
001900     05  REC-REDUCCION-VELOCIDAD      PIC 9(03).
002000     05  REC-CANT-PELIGROS            PIC 9(03).
002100     05  REC-ESTADO-SEGURIDAD         PIC X(08).
002200         88  88-REC-ESTADO-SAFE        VALUE 'SAFE    '.
002300         88  88-REC-ESTADO-CAUTION     VALUE 'CAUTION '.
002400         88  88-REC-ESTADO-DANGER      VALUE 'DANGER  '.
002500     05  FILLER                       PIC X(51).
