000100 IDENTIFICATION DIVISION.                                       CN0001
000200*-----------------------                                        CN0002
000300 PROGRAM-ID.     CANCELA.                                       CN0003
000400 AUTHOR.         R. FIGUEROA.                                   CN0004
000500 INSTALLATION.   DPTO. VIALIDAD - LOTE DE PELIGROS VIALES.      CN0005
000600 DATE-WRITTEN.   1988-04-11.                                    CN0007
000700 DATE-COMPILED.                                                 CN0008
000800 SECURITY.       USO INTERNO DPTO. VIALIDAD.                    CN0009
000900*----------------------------------------------------------------
001000*    RUTINA COMUN DE CANCELACION DE PROCESO POR ERROR DE        *
001100*    ARCHIVO.  ES INVOCADA POR TODOS LOS PROGRAMAS DEL LOTE     *
001200*    DE PELIGROS VIALES (CARGA DE PELIGROS, MOTOR DE VELOCIDAD  *
001300*    RECOMENDADA Y MANTENIMIENTO DE PELIGROS) CADA VEZ QUE UN   *
001400*    FILE STATUS DISTINTO DE '00'/'02'/'04' ES DETECTADO EN LA  *
001500*    LECTURA, ESCRITURA O APERTURA DE UN ARCHIVO.  DECODIFICA   *
001600*    EL FILE STATUS RECIBIDO, MUESTRA UN VOLCADO DE DIAGNOSTICO *
001700*    Y CANCELA EL PROCESO.                                      *
001800*----------------------------------------------------------------
001900*                       H I S T O R I A L                       *
002000*----------------------------------------------------------------
002100*    R. FIGUEROA  1988-04-11  ALTA INICIAL DE LA RUTINA CANCELA  CN0021
002200*                             PARA EL LOTE DE PELIGROS VIALES.   CN0022
002300*    M. TORRES    1991-06-19  TCK-0341 SE AGREGA CONTADOR DE     CN0023
002400*                             INVOCACIONES PARA EL VOLCADO.      CN0024
002500*    M. TORRES    1994-09-05  TCK-1150 SE AGREGAN CODIGOS DE     CN0025
002600*                             FILE STATUS 9X (ERROR DE USUARIO). CN0026
002700*    J. ACOSTA    1998-12-02  TCK-1985 REVISION Y2K - SE PASA LA CN0027
002800*                             FECHA DEL VOLCADO A AAAAMMDD DE 4  CN0028
002900*                             DIGITOS DE ANIO (ANTES 2 DIGITOS). CN0029
003000*    J. ACOSTA    2004-08-30  TCK-2005 SE AGREGA HORA DEL        CN0030
003100*                             VOLCADO AL ENCABEZADO DE SALIDA.   CN0031
003200*----------------------------------------------------------------
003300                                                                 CN0033
003400 ENVIRONMENT DIVISION.                                           CN0034
003500*-----------------------                                        CN0035
003600 CONFIGURATION SECTION.                                          CN0036
003700*---------------------                                          CN0037
003800 SPECIAL-NAMES.                                                  CN0038
003900     C01 IS TOP-OF-FORM.                                         CN0039
004000                                                                 CN0040
004100 DATA DIVISION.                                                  CN0041
004200*-------------                                                   CN0042
004300 WORKING-STORAGE SECTION.                                        CN0043
004400*-----------------------                                        CN0044
004500 77  WS-CN-1                              PIC 9     VALUE 1.     CN0045
004600 77  WS-CN-0                              PIC 9     VALUE 0.     CN0046
004700 77  WS-CANT-INVOCACIONES                 PIC 9(05) COMP         CN0047
004800                                           VALUE ZERO.           CN0048
004900 77  WS-CICLO                             PIC X     VALUE ' '.   CN0049
005000     88  88-CICLO-INICIAL                            VALUE ' '.  CN0050
005100     88  88-CICLO-CONTINUACION                       VALUE '1'.  CN0051
005200                                                                 CN0052
005300 01  WS-FECHA-PROCESO.                                           CN0053
005400     05  WS-FEC-AAAAMMDD              PIC 9(08).                 CN0054
005500     05  FILLER                       PIC X(02).                 CN0055
005600 01  WS-FECHA-PROCESO-R REDEFINES WS-FECHA-PROCESO.              CN0056
005700     05  WS-FEC-AAAA                  PIC 9(04).                 CN0057
005800     05  WS-FEC-MM                    PIC 9(02).                 CN0058
005900     05  WS-FEC-DD                    PIC 9(02).                 CN0059
006000     05  FILLER                       PIC X(02).                 CN0060
006100                                                                 CN0061
006200 01  WS-HORA-PROCESO.                                            CN0062
006300     05  WS-HOR-HHMMSS                PIC 9(06).                 CN0063
006400     05  FILLER                       PIC X(02).                 CN0064
006500 01  WS-HORA-PROCESO-R REDEFINES WS-HORA-PROCESO.                CN0065
006600     05  WS-HOR-HH                    PIC 9(02).                 CN0066
006700     05  WS-HOR-MM                    PIC 9(02).                 CN0067
006800     05  WS-HOR-SS                    PIC 9(02).                 CN0068
006900     05  FILLER                       PIC X(02).                 CN0069
007000                                                                 CN0070
007100 01  WS-MENSAJE-AREA.                                            CN0071
007200     05  MSG                          PIC X(50) VALUE SPACES.    CN0072
007300     05  FILLER                       PIC X(02).                 CN0073
007400 01  WS-MENSAJE-AREA-R REDEFINES WS-MENSAJE-AREA.                CN0074
007500     05  MSG-MITAD-1                  PIC X(25).                 CN0075
007600     05  MSG-MITAD-2                  PIC X(25).                 CN0076
007700     05  FILLER                       PIC X(02).                 CN0077
007800                                                                 CN0078
007900 LINKAGE SECTION.                                                CN0079
008000*---------------                                                 CN0080
008100*    COPY DE AREA DE COMUNICACION CON ESTA RUTINA                CN0081
008200                                                                 CN0082
008300     COPY WCANCELA.                                              CN0083
008400                                                                 CN0084
008500 PROCEDURE DIVISION USING WCANCELA.                              CN0085
008600*-----------------------------------                             CN0086
008700 0000-CUERPO-PRINCIPAL SECTION.                                  CN0087
008800*-----------------------------                                  CN0088
008900     ADD WS-CN-1 TO WS-CANT-INVOCACIONES.                        CN0089
009000     ACCEPT WS-FEC-AAAAMMDD FROM DATE YYYYMMDD.                  CN0090
009100     ACCEPT WS-HOR-HHMMSS   FROM TIME.                           CN0091
009200                                                                 CN0092
009300     EVALUATE WCANCELA-CODRET (1:2)                              CN0093
009400          WHEN '00' MOVE 'SUCCESS '               TO MSG         CN0094
009500          WHEN '02' MOVE 'SUCCESS DUPLICATE '     TO MSG         CN0095
009600          WHEN '04' MOVE 'SUCCESS INCOMPLETE '    TO MSG         CN0096
009700          WHEN '05' MOVE 'SUCCESS OPTIONAL '      TO MSG         CN0097
009800          WHEN '07' MOVE 'SUCCESS NO UNIT '       TO MSG         CN0099
009900          WHEN '10' MOVE 'END OF FILE '           TO MSG         CN0100
010000          WHEN '14' MOVE 'OUT OF KEY RANGE '      TO MSG         CN0101
010100          WHEN '21' MOVE 'KEY INVALID '           TO MSG         CN0102
010200          WHEN '22' MOVE 'KEY EXISTS '            TO MSG         CN0103
010300          WHEN '23' MOVE 'KEY NOT EXISTS '        TO MSG         CN0104
010400          WHEN '30' MOVE 'PERMANENT ERROR '       TO MSG         CN0105
010500          WHEN '31' MOVE 'INCONSISTENT FILENAME ' TO MSG         CN0106
010600          WHEN '34' MOVE 'BOUNDARY VIOLATION '    TO MSG         CN0107
010700          WHEN '35' MOVE 'FILE NOT FOUND '        TO MSG         CN0108
010800          WHEN '37' MOVE 'PERMISSION DENIED '     TO MSG         CN0109
010900          WHEN '38' MOVE 'CLOSED WITH LOCK '      TO MSG         CN0110
011000          WHEN '39' MOVE 'CONFLICT ATTRIBUTE '    TO MSG         CN0111
011100          WHEN '41' MOVE 'ALREADY OPEN '          TO MSG         CN0112
011200          WHEN '42' MOVE 'NOT OPEN '              TO MSG         CN0113
011300          WHEN '43' MOVE 'READ NOT DONE '         TO MSG         CN0114
011400          WHEN '44' MOVE 'RECORD OVERFLOW '       TO MSG         CN0115
011500          WHEN '46' MOVE 'READ ERROR '            TO MSG         CN0116
011600          WHEN '47' MOVE 'INPUT DENIED '          TO MSG         CN0117
011700          WHEN '48' MOVE 'OUTPUT DENIED '         TO MSG         CN0118
011800          WHEN '49' MOVE 'I/O DENIED '            TO MSG         CN0119
011900          WHEN '51' MOVE 'RECORD LOCKED '         TO MSG         CN0120
012000          WHEN '52' MOVE 'END-OF-PAGE '           TO MSG         CN0121
012100          WHEN '57' MOVE 'I/O LINAGE '            TO MSG         CN0122
012200          WHEN '61' MOVE 'FILE SHARING FAILURE '  TO MSG         CN0123
012300          WHEN '91' MOVE 'FILE NOT AVAILABLE '    TO MSG         CN0124
012400          WHEN '92' MOVE 'DATO DE PELIGRO INVALIDO ' TO MSG      CN0125
012500          WHEN '93' MOVE 'RUTA DE WAYPOINT INEXISTENTE ' TO MSG  CN0126
012600     END-EVALUATE.                                               CN0127
012700                                                                 CN0128
012800     DISPLAY ' '.                                                CN0129
012900     DISPLAY '************************************************'. CN0130
013000     DISPLAY '*****   RUTINA DE CANCELACION PROGRAMADA   *****'. CN0131
013100     DISPLAY '************************************************'. CN0132
013200     DISPLAY '*                                               '. CN0133
013300     DISPLAY '* FECHA        : ' WS-FEC-AAAAMMDD.                CN0134
013400     DISPLAY '* HORA         : ' WS-HOR-HHMMSS.                  CN0135
013500     DISPLAY '* INVOCACION N.: ' WS-CANT-INVOCACIONES.           CN0136
013600     DISPLAY '* PROGRAMA     : ' WCANCELA-PROGRAMA.              CN0137
013700     DISPLAY '* PARRAFO      : ' WCANCELA-PARRAFO.               CN0138
013800     DISPLAY '* RECURSO      : ' WCANCELA-RECURSO.               CN0139
013900     DISPLAY '* OPERACION    : ' WCANCELA-OPERACION.             CN0140
014000     DISPLAY '* COD RETORNO  : ' WCANCELA-CODRET.                CN0141
014100     DISPLAY '* MENSAJE      : ' WCANCELA-MENSAJE.               CN0142
014200     DISPLAY '* MENSAJE-2    : ' MSG.                            CN0143
014300     DISPLAY '*                                               '. CN0144
014400     DISPLAY '************************************************'. CN0145
014500     DISPLAY '*           SE CANCELA EL PROCESO              *'. CN0146
014600     DISPLAY '************************************************'. CN0147
014700                                                                 CN0148
014800     GOBACK.                                                     CN0149
