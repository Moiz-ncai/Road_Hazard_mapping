000100******************************************************************
000200*    COPY DE TABLA EN MEMORIA DE PELIGROS VIALES CARGADOS         *
000300*    REEMPLAZA AL ARCHIVO INDEXADO POR HZM-ID DEL SISTEMA ORIGEN  *
000400*    LA TABLA SE ORDENA ASCENDENTE POR HZT-ID PARA PERMITIR       *
000500*    SEARCH ALL (BUSQUEDA BINARIA) DESDE HZUPD01                  *
000600*----------------------------------------------------------------*
000700*    M. TORRES    1996-02-14  TCK-1562 ALTA INICIAL DE LA TABLA   *
000800*    J. ACOSTA    2004-08-30  TCK-2005 SE SUBE EL TOPE A 4000     *
000850*    J. ACOSTA    2004-09-13  TCK-2006 SE AGREGA AREA DE          *
000860*                             INTERCAMBIO WT-PELIGRO-TMP PARA LA  *
000870*                             ORDENACION POR BURBUJA DE RUTSEG01. *
000900******************************************************************
001000 01  WT-CANT-PELIGROS             PIC 9(04) COMP VALUE ZERO.
001100 01  WT-TABLA-PELIGROS.
001200     05  WT-PELIGRO OCCURS 4000 TIMES
001300                    ASCENDING KEY IS HZT-ID
001400                    INDEXED BY IDX-HZ.
001500         10  HZT-ID                   PIC 9(06).
001600         10  HZT-LATITUD              PIC S9(03)V9(06)
001700                                       SIGN IS LEADING.
001800         10  HZT-LONGITUD             PIC S9(03)V9(06)
001900                                       SIGN IS LEADING.
002000         10  HZT-TIPO                 PIC X(12).
002100         10  HZT-SEVERIDAD            PIC X(06).
002200         10  HZT-FECHA-DETECCION      PIC 9(14).
002300         10  HZT-CONFIANZA            PIC 9V9(04).
002400         10  HZT-LIMITE-VELOCIDAD     PIC 9(03).
002500         10  HZT-VELOCIDAD-RECOM      PIC 9(03).
002600         10  HZT-VERIFICADO           PIC X(01).
002700         10  HZT-NOMBRE-CALLE         PIC X(30).
002800         10  HZT-AREA                 PIC X(20).
002900         10  HZT-CLIMA                PIC X(12).
002950     05  FILLER                   PIC X(01).
003000******************************************************************
003100*    AREA DE INTERCAMBIO PARA LA ORDENACION DE LA TABLA (BURBUJA) *
003200******************************************************************
003300 01  WT-PELIGRO-TMP.
003400     05  TMP-ID                   PIC 9(06).
003500     05  TMP-LATITUD              PIC S9(03)V9(06)
003600                                   SIGN IS LEADING.
003700     05  TMP-LONGITUD             PIC S9(03)V9(06)
003800                                   SIGN IS LEADING.
003900     05  TMP-TIPO                 PIC X(12).
004000     05  TMP-SEVERIDAD            PIC X(06).
004100     05  TMP-FECHA-DETECCION      PIC 9(14).
004200     05  TMP-CONFIANZA            PIC 9V9(04).
004300     05  TMP-LIMITE-VELOCIDAD     PIC 9(03).
004400     05  TMP-VELOCIDAD-RECOM      PIC 9(03).
004500     05  TMP-VERIFICADO           PIC X(01).
004600     05  TMP-NOMBRE-CALLE         PIC X(30).
004700     05  TMP-AREA                 PIC X(20).
004800     05  TMP-CLIMA                PIC X(12).
004900     05  FILLER                   PIC X(01).
