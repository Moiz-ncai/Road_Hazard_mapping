000100******************************************************************
000200*    COPY DE LINEA DE IMPRESION DEL LISTADO DE PELIGROS RECHAZ.   *
000300*    LINEA UNICA DE 132 POSICIONES (ARCHIVO ERROR-FILE)           *
000400*----------------------------------------------------------------*
000500*    M. TORRES    1996-02-20  TCK-1564 ALTA INICIAL DEL LISTADO   *
000600******************************************************************
000700 01  WLINEA-ERR.
000800     05  FILLER                       PIC X(132)  VALUE SPACES.
000900 01  WLINEA-ERR-R REDEFINES WLINEA-ERR.
001000     05  E001                         PIC X(06).
001100     05  FILLER                       PIC X(02).
001200     05  E010                         PIC X(60).
001300     05  FILLER                       PIC X(64).
