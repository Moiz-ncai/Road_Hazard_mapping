000100******************************************************************
000200*    COPY DE LINEA DE IMPRESION DEL LISTADO DE SEGURIDAD DE RUTA  *
000300*    LINEA UNICA DE 132 POSICIONES, REUTILIZADA PARA TITULOS,     *
000400*    DETALLE POR WAYPOINT, RESUMEN DE CORTE DE RUTA Y TOTALES     *
000500*    GENERALES (MISMO CRITERIO QUE COPY WLINEA DE LSTCLIEN)       *
000600*----------------------------------------------------------------*
000700*    M. TORRES    1996-02-20  TCK-1563 ALTA INICIAL DEL LISTADO   *
000800******************************************************************
000900 01  WLINEA.
001000     05  FILLER                       PIC X(132)  VALUE SPACES.
001100 01  WLINEA-R REDEFINES WLINEA.
001200     05  P001                         PIC X(04).
001300     05  FILLER                       PIC X(02).
001400     05  P007                         PIC X(03).
001500     05  FILLER                       PIC X(02).
001600     05  P012                         PIC X(11).
001700     05  FILLER                       PIC X(02).
001800     05  P025                         PIC X(11).
001900     05  FILLER                       PIC X(02).
002000     05  P038                         PIC X(03).
002100     05  FILLER                       PIC X(02).
002200     05  P043                         PIC X(03).
002300     05  FILLER                       PIC X(02).
002400     05  P048                         PIC X(03).
002500     05  FILLER                       PIC X(02).
002600     05  P053                         PIC X(03).
002700     05  FILLER                       PIC X(02).
002800     05  P058                         PIC X(08).
002900     05  FILLER                       PIC X(67).
