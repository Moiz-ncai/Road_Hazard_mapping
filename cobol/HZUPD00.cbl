000100 IDENTIFICATION DIVISION.                                         HZ0001
000200 *-----------------------                                         HZ0002
000300 PROGRAM-ID.     HZUPD00.                                         HZ0003
000400 AUTHOR.         M. TORRES.                                       HZ0004
000500 INSTALLATION.   DPTO. VIALIDAD - LOTE DE PELIGROS VIALES.        HZ0005
000600 DATE-WRITTEN.   1996-03-04.                                      HZ0006
000700 DATE-COMPILED.                                                   HZ0007
000800 SECURITY.       USO INTERNO DPTO. VIALIDAD.                      HZ0008
000900 *----------------------------------------------------------------HZ0009
001000 *    UTILITARIO DE MANTENIMIENTO DE PELIGROS VIALES.  CARGA EL   *HZ0010
001100 *    MAESTRO DE PELIGROS (HZMAE) COMPLETO A LA TABLA EN MEMORIA  *HZ0011
001200 *    WT-TABLA-PELIGROS, LA ORDENA POR HZT-ID, PIDE AL OPERADOR   *HZ0012
001300 *    LOS DATOS DE UNA ENMIENDA (VERIFICADO, SEVERIDAD, VELOCIDAD *HZ0013
001400 *    RECOMENDADA Y CLIMA) E INVOCA A HZUPD01 PARA LOCALIZAR EL   *HZ0014
001500 *    PELIGRO Y APLICAR EL CAMBIO SOBRE LA TABLA EN MEMORIA.      *HZ0015
001600 *    LISTA EL PELIGRO ANTES Y DESPUES DE LA ENMIENDA POR         *HZ0016
001700 *    CONSOLA.  ESTE UTILITARIO NO REGRABA EL MAESTRO; SE USA     *HZ0017
001800 *    ENTRE CORRIDAS DE RUTSEG01 PARA INSPECCIONAR EL EFECTO DE   *HZ0018
001900 *    UNA ENMIENDA ANTES DE ORDENAR SU APLICACION DEFINITIVA.     *HZ0019
002000 *----------------------------------------------------------------HZ0020
002100 *                       H I S T O R I A L                        *HZ0021
002200 *----------------------------------------------------------------HZ0022
002300 *    M. TORRES    1996-03-04  ALTA INICIAL DEL UTILITARIO DE      *HZ0023
002400 *                             MANTENIMIENTO DE PELIGROS.          *HZ0024
002500 *    M. TORRES    1996-05-22  TCK-1601 SE INFORMA POR CONSOLA LA  *HZ0025
002600 *                             FECHA Y HORA EN QUE SE APLICO LA    *HZ0026
002700 *                             ENMIENDA (DEVUELTAS POR HZUPD01).   *HZ0027
002800 *    J. ACOSTA    1998-12-07  TCK-1987 REVISION Y2K DE LA FECHA   *HZ0028
002900 *                             DE CORRIDA MOSTRADA EN EL ENCABEZADO*HZ0029
003000 *    J. ACOSTA    2004-09-13  TCK-2006 SE ADAPTA AL NUEVO TAMANO  *HZ0030
003100 *                             DE TABLA (4000 PELIGROS) DE WHZTAB. *HZ0031
003200 *----------------------------------------------------------------HZ0032
003300                                                                  HZ0033
003400 ENVIRONMENT DIVISION.                                            HZ0034
003500 *-----------------------                                         HZ0035
003600 CONFIGURATION SECTION.                                           HZ0036
003700 *---------------------                                           HZ0037
003800 SPECIAL-NAMES.                                                   HZ0038
003900     C01 IS TOP-OF-FORM.                                          HZ0039
004000                                                                  HZ0040
004100 INPUT-OUTPUT SECTION.                                            HZ0041
004200 *---------------------                                           HZ0042
004300 FILE-CONTROL.                                                    HZ0043
004400 *------------                                                    HZ0044
004500     SELECT HZMAE            ASSIGN       TO HZMAE01              HZ0045
004600                              ORGANIZATION IS SEQUENTIAL          HZ0046
004700                              FILE STATUS  IS FS-HZMAE.           HZ0047
004800                                                                  HZ0048
004900 DATA DIVISION.                                                   HZ0049
005000 *-------------                                                   HZ0050
005100 FILE SECTION.                                                    HZ0051
005200 *------------                                                    HZ0052
005300 FD  HZMAE                                                        HZ0053
005400     RECORDING MODE IS F                                          HZ0054
005500     LABEL RECORDS ARE STANDARD.                                  HZ0055
005600 01  HZMAE-FD                       PIC X(133).                   HZ0056
005700                                                                  HZ0057
005800 WORKING-STORAGE SECTION.                                         HZ0058
005900 *-----------------------                                         HZ0059
006000 77  WS-CN-1                          PIC 9        VALUE 1.       HZ0060
006100 77  WS-CANT-PELIGROS-CARGADOS        PIC 9(04) COMP VALUE ZERO.  HZ0061
006200 77  WS-LIMITE-BURBUJA                PIC 9(04) COMP VALUE ZERO.  HZ0062
006300                                                                  HZ0063
006400 01  FS-HZMAE                         PIC X(02) VALUE '00'.       HZ0064
006500     88  88-FS-HZMAE-OK                         VALUE '00'.       HZ0065
006600     88  88-FS-HZMAE-EOF                        VALUE '10'.       HZ0066
006700                                                                  HZ0067
006800 01  WS-OPEN-HZMAE                    PIC X     VALUE 'N'.        HZ0068
006900     88  88-HZMAE-ABIERTO                       VALUE 'S'.        HZ0069
007000                                                                  HZ0070
007100 01  WS-HUBO-CAMBIO                   PIC X     VALUE 'N'.        HZ0071
007200     88  88-HUBO-CAMBIO                          VALUE 'S'.       HZ0072
007300     88  88-NO-HUBO-CAMBIO                       VALUE 'N'.       HZ0073
007400                                                                  HZ0074
007500 01  WS-FECHA-PROCESO.                                            HZ0075
007600     05  WS-FEC-AAAAMMDD              PIC 9(08).                  HZ0076
007700     05  FILLER                       PIC X(02).                  HZ0077
007800 01  WS-FECHA-PROCESO-R REDEFINES WS-FECHA-PROCESO.               HZ0078
007900     05  WS-FEC-AAAA                  PIC 9(04).                  HZ0079
008000     05  WS-FEC-MM                    PIC 9(02).                  HZ0080
008100     05  WS-FEC-DD                    PIC 9(02).                  HZ0081
008200     05  FILLER                       PIC X(02).                  HZ0082
008300                                                                  HZ0083
008400 01  WS-ID-INGRESADO-GRUPO.                                       HZ0084
008500     05  WS-ID-INGRESADO-NUM          PIC 9(06).                  HZ0085
008600     05  FILLER                       PIC X(02).                  HZ0086
008700 01  WS-ID-INGRESADO-R REDEFINES WS-ID-INGRESADO-GRUPO.           HZ0087
008800     05  WS-ID-INGRESADO-ALFA         PIC X(06).                  HZ0088
008900     05  FILLER                       PIC X(02).                  HZ0089
009000                                                                  HZ0090
009100 01  WS-EDITADOS-HZUPD00.                                         HZ0091
009200     05  WS-VELREC-ANT-ED             PIC ZZ9.                    HZ0092
009300     05  WS-VELREC-NVA-ED             PIC ZZ9.                    HZ0093
009400     05  WS-CANT-ED                   PIC ZZZ9.                   HZ0094
009500      05  FILLER                       PIC X(01).                 HZ0095
009600                                                                  HZ0096
009700     COPY WHZREG.                                                 HZ0097
009800                                                                  HZ0098
009900     COPY WHZTAB.                                                 HZ0099
010000                                                                  HZ0100
010100     COPY WHZUPD.                                                 HZ0101
010200                                                                  HZ0102
010300     COPY WCANCELA.                                               HZ0103
010400                                                                  HZ0104
010500 PROCEDURE DIVISION.                                              HZ0105
010600 *-------------------                                             HZ0106
010700 MAIN-HZUPD00.                                                    HZ0107
010800 *------------                                                    HZ0108
010900     PERFORM 1000-INICIO.                                         HZ0109
011000     PERFORM 2000-CARGAR-TABLA                                    HZ0110
011100         UNTIL 88-FS-HZMAE-EOF.                                   HZ0111
011200     PERFORM 2500-ORDENAR-TABLA.                                  HZ0112
011300     PERFORM 3000-PEDIR-ENMIENDA.                                 HZ0113
011400     PERFORM 4000-INVOCAR-ENMIENDA.                               HZ0114
011500     PERFORM 5000-LISTAR-RESULTADO.                               HZ0115
011600     PERFORM 6000-CERRAR-ARCHIVOS.                                HZ0116
011700     STOP RUN.                                                    HZ0117
011800                                                                  HZ0118
011900 1000-INICIO.                                                     HZ0119
012000 *-----------                                                     HZ0120
012100     DISPLAY '****************************************'.          HZ0121
012200     DISPLAY '*  HZUPD00 - MANTENIMIENTO DE PELIGROS  *'.         HZ0122
012300     DISPLAY '****************************************'.          HZ0123
012400     ACCEPT WS-FEC-AAAAMMDD FROM DATE YYYYMMDD.                   HZ0124
012500     DISPLAY 'FECHA DE CORRIDA: ' WS-FEC-AAAAMMDD.                HZ0125
012600                                                                  HZ0126
012700     OPEN INPUT HZMAE.                                            HZ0127
012800     EVALUATE TRUE                                                HZ0128
012900         WHEN 88-FS-HZMAE-OK                                      HZ0129
013000              SET 88-HZMAE-ABIERTO TO TRUE                        HZ0130
013100         WHEN OTHER                                               HZ0131
013200              MOVE '1000-INICIO'    TO WCANCELA-PARRAFO           HZ0132
013300              MOVE 'HZMAE'          TO WCANCELA-RECURSO           HZ0133
013400              MOVE 'OPEN'           TO WCANCELA-OPERACION         HZ0134
013500              MOVE FS-HZMAE         TO WCANCELA-CODRET            HZ0135
013600              MOVE 'ERROR EN OPEN'  TO WCANCELA-MENSAJE           HZ0136
013700              PERFORM 99999-CANCELO                               HZ0137
013800     END-EVALUATE.                                                HZ0138
013900                                                                  HZ0139
014000     MOVE ZERO TO WT-CANT-PELIGROS.                               HZ0140
014100     PERFORM 2100-LEO-PELIGRO.                                    HZ0141
014200                                                                  HZ0142
014300 FIN-1000.                                                        HZ0143
014400     EXIT.                                                        HZ0144
014500                                                                  HZ0145
014600 2000-CARGAR-TABLA.                                               HZ0146
014700 *-----------------                                               HZ0147
014800     ADD 1 TO WS-CANT-PELIGROS-CARGADOS.                          HZ0148
014900     ADD 1 TO WT-CANT-PELIGROS.                                   HZ0149
015000     MOVE HZM-ID                  TO HZT-ID                       HZ0150
015100                                     (WT-CANT-PELIGROS).          HZ0151
015200     MOVE HZM-LATITUD             TO HZT-LATITUD                  HZ0152
015300                                     (WT-CANT-PELIGROS).          HZ0153
015400     MOVE HZM-LONGITUD            TO HZT-LONGITUD                 HZ0154
015500                                     (WT-CANT-PELIGROS).          HZ0155
015600     MOVE HZM-TIPO                TO HZT-TIPO                     HZ0156
015700                                     (WT-CANT-PELIGROS).          HZ0157
015800     MOVE HZM-SEVERIDAD           TO HZT-SEVERIDAD                HZ0158
015900                                     (WT-CANT-PELIGROS).          HZ0159
016000     MOVE HZM-FECHA-DETECCION-R   TO HZT-FECHA-DETECCION          HZ0160
016100                                     (WT-CANT-PELIGROS).          HZ0161
016200     MOVE HZM-CONFIANZA           TO HZT-CONFIANZA                HZ0162
016300                                     (WT-CANT-PELIGROS).          HZ0163
016400     MOVE HZM-LIMITE-VELOCIDAD    TO HZT-LIMITE-VELOCIDAD         HZ0164
016500                                     (WT-CANT-PELIGROS).          HZ0165
016600     MOVE HZM-VELOCIDAD-RECOM     TO HZT-VELOCIDAD-RECOM          HZ0166
016700                                     (WT-CANT-PELIGROS).          HZ0167
016800     MOVE HZM-VERIFICADO          TO HZT-VERIFICADO               HZ0168
016900                                     (WT-CANT-PELIGROS).          HZ0169
017000     MOVE HZM-NOMBRE-CALLE        TO HZT-NOMBRE-CALLE             HZ0170
017100                                     (WT-CANT-PELIGROS).          HZ0171
017200     MOVE HZM-AREA                TO HZT-AREA                     HZ0172
017300                                     (WT-CANT-PELIGROS).          HZ0173
017400     MOVE HZM-CLIMA               TO HZT-CLIMA                    HZ0174
017500                                     (WT-CANT-PELIGROS).          HZ0175
017600                                                                  HZ0176
017700     PERFORM 2100-LEO-PELIGRO.                                    HZ0177
017800                                                                  HZ0178
017900 FIN-2000.                                                        HZ0179
018000     EXIT.                                                        HZ0180
018100                                                                  HZ0181
018200 2100-LEO-PELIGRO.                                                HZ0182
018300 *----------------                                                HZ0183
018400     READ HZMAE INTO HZM-REG.                                     HZ0184
018500     EVALUATE TRUE                                                HZ0185
018600         WHEN 88-FS-HZMAE-OK                                      HZ0186
018700              CONTINUE                                            HZ0187
018800         WHEN 88-FS-HZMAE-EOF                                     HZ0188
018900              CONTINUE                                            HZ0189
019000         WHEN OTHER                                               HZ0190
019100              MOVE '2100-LEO-PELIGRO' TO WCANCELA-PARRAFO         HZ0191
019200              MOVE 'HZMAE'            TO WCANCELA-RECURSO         HZ0192
019300              MOVE 'READ'             TO WCANCELA-OPERACION       HZ0193
019400              MOVE FS-HZMAE           TO WCANCELA-CODRET          HZ0194
019500              MOVE 'ERROR EN READ'    TO WCANCELA-MENSAJE         HZ0195
019600              PERFORM 99999-CANCELO                               HZ0196
019700     END-EVALUATE.                                                HZ0197
019800                                                                  HZ0198
019900 FIN-2100.                                                        HZ0199
020000     EXIT.                                                        HZ0200
020100                                                                  HZ0201
020200 2500-ORDENAR-TABLA.                                              HZ0202
020300 *------------------                                              HZ0203
020400 *    ORDENACION POR BURBUJA ASCENDENTE POR HZT-ID, IGUAL CRITERIOHZ0204
020500 *    QUE RUTSEG01 2500-ORDENAR-TABLA, PORQUE HZUPD01 LOCALIZA EL HZ0205
020600 *    PELIGRO POR SEARCH ALL (BUSQUEDA BINARIA).                  HZ0206
020700     IF WT-CANT-PELIGROS > 1                                      HZ0207
020800        COMPUTE WS-LIMITE-BURBUJA = WT-CANT-PELIGROS - 1          HZ0208
020900        PERFORM 2510-PASADA-BURBUJA                               HZ0209
021000            UNTIL 88-NO-HUBO-CAMBIO                               HZ0210
021100     END-IF.                                                      HZ0211
021200                                                                  HZ0212
021300 FIN-2500.                                                        HZ0213
021400     EXIT.                                                        HZ0214
021500                                                                  HZ0215
021600 2510-PASADA-BURBUJA.                                             HZ0216
021700 *-------------------                                             HZ0217
021800     SET 88-NO-HUBO-CAMBIO TO TRUE.                               HZ0218
021900     PERFORM 2520-COMPARAR-INTERCAMBIAR                           HZ0219
022000         VARYING IDX-HZ FROM 1 BY 1                               HZ0220
022100         UNTIL IDX-HZ > WS-LIMITE-BURBUJA.                        HZ0221
022200                                                                  HZ0222
022300 FIN-2510.                                                        HZ0223
022400     EXIT.                                                        HZ0224
022500                                                                  HZ0225
022600 2520-COMPARAR-INTERCAMBIAR.                                      HZ0226
022700 *--------------------------                                      HZ0227
022800     IF HZT-ID (IDX-HZ) > HZT-ID (IDX-HZ + 1)                     HZ0228
022900        MOVE WT-PELIGRO (IDX-HZ)     TO WT-PELIGRO-TMP            HZ0229
023000        MOVE WT-PELIGRO (IDX-HZ + 1) TO WT-PELIGRO (IDX-HZ)       HZ0230
023100        MOVE WT-PELIGRO-TMP          TO WT-PELIGRO (IDX-HZ + 1)   HZ0231
023200        SET 88-HUBO-CAMBIO TO TRUE                                HZ0232
023300     END-IF.                                                      HZ0233
023400                                                                  HZ0234
023500 FIN-2520.                                                        HZ0235
023600     EXIT.                                                        HZ0236
023700                                                                  HZ0237
023800 3000-PEDIR-ENMIENDA.                                             HZ0238
023900 *-------------------                                             HZ0239
024000     DISPLAY ' '.                                                 HZ0240
024100     DISPLAY 'ID DEL PELIGRO A ENMENDAR (6 DIGITOS) : '           HZ0241
024200         WITH NO ADVANCING.                                       HZ0242
024300     ACCEPT WS-ID-INGRESADO-NUM.                                  HZ0243
024400     MOVE WS-ID-INGRESADO-NUM TO HZU-ID.                          HZ0244
024500                                                                  HZ0245
024600     DISPLAY 'VERIFICADO (Y/N)                      : '           HZ0246
024700         WITH NO ADVANCING.                                       HZ0247
024800     ACCEPT HZU-VERIFICADO.                                       HZ0248
024900                                                                  HZ0249
025000     DISPLAY 'SEVERIDAD (HIGH/MEDIUM/LOW)            : '          HZ0250
025100         WITH NO ADVANCING.                                       HZ0251
025200     ACCEPT HZU-SEVERIDAD.                                        HZ0252
025300                                                                  HZ0253
025400     DISPLAY 'VELOCIDAD RECOMENDADA NUEVA (0=RECALC.): '          HZ0254
025500         WITH NO ADVANCING.                                       HZ0255
025600     ACCEPT HZU-VELOCIDAD-RECOM.                                  HZ0256
025700                                                                  HZ0257
025800     DISPLAY 'CLIMA                                  : '          HZ0258
025900         WITH NO ADVANCING.                                       HZ0259
026000     ACCEPT HZU-CLIMA.                                            HZ0260
026100                                                                  HZ0261
026200 FIN-3000.                                                        HZ0262
026300     EXIT.                                                        HZ0263
026400                                                                  HZ0264
026500 4000-INVOCAR-ENMIENDA.                                           HZ0265
026600 *---------------------                                           HZ0266
026700     CALL 'HZUPD01' USING WT-CANT-PELIGROS                        HZ0267
026800                          WT-TABLA-PELIGROS                       HZ0268
026900                          WHZUPD-AREA.                            HZ0269
027000                                                                  HZ0270
027100 FIN-4000.                                                        HZ0271
027200     EXIT.                                                        HZ0272
027300                                                                  HZ0273
027400 5000-LISTAR-RESULTADO.                                           HZ0274
027500 *---------------------                                           HZ0275
027600     DISPLAY ' '.                                                 HZ0276
027700     DISPLAY '----------------------------------------'.          HZ0277
027800     EVALUATE TRUE                                                HZ0278
027900         WHEN 88-HZU-COD-OK                                       HZ0279
028000              MOVE HZT-VELOCIDAD-RECOM (IDX-HZ)                   HZ0280
028100                  TO WS-VELREC-NVA-ED                             HZ0281
028200              DISPLAY 'PELIGRO ' HZU-ID ' ENMENDADO OK.'          HZ0282
028300              DISPLAY 'SEVERIDAD ACTUAL   : '                     HZ0283
028400                      HZT-SEVERIDAD (IDX-HZ)                      HZ0284
028500              DISPLAY 'VERIFICADO ACTUAL  : '                     HZ0285
028600                      HZT-VERIFICADO (IDX-HZ)                     HZ0286
028700              DISPLAY 'VELOCIDAD RECOM.   : ' WS-VELREC-NVA-ED    HZ0287
028800              DISPLAY 'CLIMA ACTUAL       : ' HZT-CLIMA (IDX-HZ)  HZ0288
028900              DISPLAY 'APLICADA EL        : ' HZU-FECHA-ENMIENDA  HZ0289
029000                      ' A LAS ' HZU-HORA-ENMIENDA                 HZ0290
029100         WHEN OTHER                                               HZ0291
029200              DISPLAY 'NO SE APLICO LA ENMIENDA.'                 HZ0292
029300              DISPLAY 'CODIGO  : ' HZU-CODRET                     HZ0293
029400              DISPLAY 'MENSAJE : ' HZU-MENSAJE                    HZ0294
029500     END-EVALUATE.                                                HZ0295
029600     DISPLAY '----------------------------------------'.          HZ0296
029700                                                                  HZ0297
029800 FIN-5000.                                                        HZ0298
029900     EXIT.                                                        HZ0299
030000                                                                  HZ0300
030100 6000-CERRAR-ARCHIVOS.                                            HZ0301
030200 *--------------------                                            HZ0302
030300     IF 88-HZMAE-ABIERTO                                          HZ0303
030400        CLOSE HZMAE                                               HZ0304
030500     END-IF.                                                      HZ0305
030600                                                                  HZ0306
030700 FIN-6000.                                                        HZ0307
030800     EXIT.                                                        HZ0308
030900                                                                  HZ0309
031000 99999-CANCELO.                                                   HZ0310
031100 *-------------                                                   HZ0311
031200     MOVE 'HZUPD00' TO WCANCELA-PROGRAMA.                         HZ0312
031300     CALL 'CANCELA' USING WCANCELA.                               HZ0313
031400                                                                  HZ0314
031500 FIN-99999.                                                       HZ0315
031600     EXIT.                                                        HZ0316
