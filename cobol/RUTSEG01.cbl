000100  IDENTIFICATION DIVISION.                                        RS0001
000200 *-----------------------                                         RS0002
000300  PROGRAM-ID.     RUTSEG01.                                       RS0003
000400  AUTHOR.         R. FIGUEROA.                                    RS0004
000500  INSTALLATION.   DPTO. VIALIDAD - LOTE DE PELIGROS VIALES.       RS0005
000600  DATE-WRITTEN.   1988-05-02.                                     RS0006
000700  DATE-COMPILED.                                                  RS0007
000800  SECURITY.       USO INTERNO DPTO. VIALIDAD.                     RS0008
000900 *----------------------------------------------------------------RS0009
001000 *    PROGRAMA PRINCIPAL DEL LOTE DE PELIGROS VIALES.  CARGA Y   *RS0010
001100 *    VALIDA EL MAESTRO DE PELIGROS (HZMAE), LO DEJA ORDENADO EN *RS0011
001200 *    UNA TABLA EN MEMORIA, RECORRE EL ARCHIVO DE WAYPOINTS DE   *RS0012
001300 *    RUTA (WPTENT) EN ORDEN DE RUTA/SECUENCIA, CALCULA POR CADA *RS0013
001400 *    WAYPOINT LA VELOCIDAD SEGURA RECOMENDADA SEGUN LOS         *RS0014
001500 *    PELIGROS CERCANOS, GRABA EL ARCHIVO DE RECOMENDACIONES     *RS0015
001600 *    (RECSAL) Y EMITE EL LISTADO DE SEGURIDAD POR RUTA (RPTSEG) *RS0016
001700 *    CON CORTE DE CONTROL POR RUTA.  LOS PELIGROS RECHAZADOS EN *RS0017
001800 *    LA CARGA SE LISTAN EN RPTRCH CON EL MOTIVO DE RECHAZO.     *RS0018
001900 *----------------------------------------------------------------RS0019
002000 *                       H I S T O R I A L                       *RS0020
002100 *----------------------------------------------------------------RS0021
002200 *    R. FIGUEROA  1988-05-02  ALTA INICIAL DEL PROGRAMA.         RS0022
002300 *                             CARGA DE PELIGROS Y RECOMENDACION  RS0023
002400 *                             DE VELOCIDAD POR WAYPOINT.         RS0024
002500 *    M. TORRES    1994-09-06  TCK-1148 SE AGREGA EL CORTE DE     RS0025
002600 *                             CONTROL POR RUTA CON DISTRIBUCION  RS0026
002700 *                             DE TIPOS Y SEVERIDAD DE PELIGROS.  RS0027
002800 *    M. TORRES    1996-02-20  TCK-1565 SE REEMPLAZA EL ACCESO    RS0028
002900 *                             INDEXADO POR HZM-ID POR LA TABLA   RS0029
003000 *                             ORDENADA WT-TABLA-PELIGROS Y       RS0030
003100 *                             BUSQUEDA BINARIA (SEARCH ALL).     RS0031
003200 *    J. ACOSTA    1998-12-04  TCK-1986 REVISION Y2K - LA FECHA   RS0032
003300 *                             DE DETECCION PASA A GUARDARSE CON  RS0033
003400 *                             4 DIGITOS DE ANIO (HZM-DET-AAAA).  RS0034
003500 *    J. ACOSTA    2004-09-13  TCK-2006 SE AGREGA LA ORDENACION   RS0035
003600 *                             POR BURBUJA DE LA TABLA DE         RS0036
003700 *                             PELIGROS (2500-ORDENAR-TABLA) Y EL RS0037
003800 *                             CALCULO DE CAJA DE CORREDOR DE     RS0038
003900 *                             RUTA PARA EL DIAGNOSTICO DE CORTE. RS0039
004000 *    L. QUISPE    2006-03-14  TCK-2098 SE AGREGA EL MOTOR DE     RS0040
004100 *                             FILTRO GENERICO DE PELIGROS (CAJA, RS0041
004200 *                             TIPO, SEVERIDAD, VERIFICADO Y      RS0042
004300 *                             VENTANA DE RECENCIA) COMO DIAGNOSTICORS0043
004400 *                             DE CIERRE (6500/6510/6600/6610).   RS0044
004500 *    L. QUISPE    2006-04-02  TCK-2101 VELOCIDAD RECOMENDADA Y   RS0045
004600 *                             AREA PASAN A SER CAMPOS OBLIGATORIOSRS0046
004700 *                             DE LA VALIDACION DE CARGA (2200-   RS0047
004800 *                             VALIDAR-PELIGRO); SE RECHAZAN SI   RS0048
004900 *                             VIENEN EN BLANCO O CERO.           RS0049
005000 *----------------------------------------------------------------RS0050
005100                                                                  RS0051
005200  ENVIRONMENT DIVISION.                                           RS0052
005300 *-----------------------                                         RS0053
005400  CONFIGURATION SECTION.                                          RS0054
005500 *---------------------                                           RS0055
005600  SPECIAL-NAMES.                                                  RS0056
005700      C01 IS TOP-OF-FORM.                                         RS0057
005800                                                                  RS0058
005900  INPUT-OUTPUT SECTION.                                           RS0059
006000 *--------------------                                            RS0060
006100  FILE-CONTROL.                                                   RS0061
006200 *------------                                                    RS0062
006300      SELECT HZMAE            ASSIGN       TO HZMAE01             RS0063
006400                               ORGANIZATION IS SEQUENTIAL         RS0064
006500                               ACCESS MODE  IS SEQUENTIAL         RS0065
006600                               FILE STATUS  IS FS-HZMAE.          RS0066
006700                                                                  RS0067
006800      SELECT WPTENT           ASSIGN       TO WPTENT01            RS0068
006900                               ORGANIZATION IS SEQUENTIAL         RS0069
007000                               ACCESS MODE  IS SEQUENTIAL         RS0070
007100                               FILE STATUS  IS FS-WPTENT.         RS0071
007200                                                                  RS0072
007300      SELECT RECSAL           ASSIGN       TO RECSAL01            RS0073
007400                               ORGANIZATION IS SEQUENTIAL         RS0074
007500                               ACCESS MODE  IS SEQUENTIAL         RS0075
007600                               FILE STATUS  IS FS-RECSAL.         RS0076
007700                                                                  RS0077
007800      SELECT RPTSEG           ASSIGN       TO RPTSEG01            RS0078
007900                               ORGANIZATION IS SEQUENTIAL         RS0079
008000                               ACCESS MODE  IS SEQUENTIAL         RS0080
008100                               FILE STATUS  IS FS-RPTSEG.         RS0081
008200                                                                  RS0082
008300      SELECT RPTRCH           ASSIGN       TO RPTRCH01            RS0083
008400                               ORGANIZATION IS SEQUENTIAL         RS0084
008500                               ACCESS MODE  IS SEQUENTIAL         RS0085
008600                               FILE STATUS  IS FS-RPTRCH.         RS0086
008700                                                                  RS0087
008800  DATA DIVISION.                                                  RS0088
008900 *-------------                                                   RS0089
009000  FILE SECTION.                                                   RS0090
009100 *------------                                                    RS0091
009200  FD  HZMAE                                                       RS0092
009300      RECORDING MODE IS F.                                        RS0093
009400  01  HZMAE-FD                        PIC X(133).                 RS0094
009500                                                                  RS0095
009600  FD  WPTENT                                                      RS0096
009700      RECORDING MODE IS F.                                        RS0097
009800  01  WPTENT-FD                       PIC X(079).                 RS0098
009900                                                                  RS0099
010000  FD  RECSAL                                                      RS0100
010100      RECORDING MODE IS F.                                        RS0101
010200  01  RECSAL-FD                       PIC X(096).                 RS0102
010300                                                                  RS0103
010400  FD  RPTSEG                                                      RS0104
010500      RECORDING MODE IS F.                                        RS0105
010600  01  RPTSEG-FD                       PIC X(132).                 RS0106
010700                                                                  RS0107
010800  FD  RPTRCH                                                      RS0108
010900      RECORDING MODE IS F.                                        RS0109
011000  01  RPTRCH-FD                       PIC X(132).                 RS0110
011100                                                                  RS0111
011200  WORKING-STORAGE SECTION.                                        RS0112
011300 *-----------------------                                         RS0113
011400  77  CTE-PROGRAMA                    PIC X(20)                   RS0114
011500                                       VALUE 'RUTSEG01'.          RS0115
011600                                                                  RS0116
011700  77  FS-HZMAE                        PIC X(02) VALUE ' '.        RS0117
011800      88  88-FS-HZMAE-OK                        VALUE '00'.       RS0118
011900      88  88-FS-HZMAE-EOF                       VALUE '10'.       RS0119
012000                                                                  RS0120
012100  77  FS-WPTENT                       PIC X(02) VALUE ' '.        RS0121
012200      88  88-FS-WPTENT-OK                       VALUE '00'.       RS0122
012300      88  88-FS-WPTENT-EOF                      VALUE '10'.       RS0123
012400                                                                  RS0124
012500  77  FS-RECSAL                       PIC X(02) VALUE ' '.        RS0125
012600      88  88-FS-RECSAL-OK                       VALUE '00'.       RS0126
012700                                                                  RS0127
012800  77  FS-RPTSEG                       PIC X(02) VALUE ' '.        RS0128
012900      88  88-FS-RPTSEG-OK                       VALUE '00'.       RS0129
013000                                                                  RS0130
013100  77  FS-RPTRCH                       PIC X(02) VALUE ' '.        RS0131
013200      88  88-FS-RPTRCH-OK                       VALUE '00'.       RS0132
013300                                                                  RS0133
013400  77  WS-OPEN-HZMAE                   PIC X     VALUE 'N'.        RS0134
013500      88  88-OPEN-HZMAE-SI                      VALUE 'S'.        RS0135
013600  77  WS-OPEN-WPTENT                  PIC X     VALUE 'N'.        RS0136
013700      88  88-OPEN-WPTENT-SI                     VALUE 'S'.        RS0137
013800  77  WS-OPEN-RECSAL                  PIC X     VALUE 'N'.        RS0138
013900      88  88-OPEN-RECSAL-SI                     VALUE 'S'.        RS0139
014000  77  WS-OPEN-RPTSEG                  PIC X     VALUE 'N'.        RS0140
014100      88  88-OPEN-RPTSEG-SI                     VALUE 'S'.        RS0141
014200  77  WS-OPEN-RPTRCH                  PIC X     VALUE 'N'.        RS0142
014300      88  88-OPEN-RPTRCH-SI                     VALUE 'S'.        RS0143
014400                                                                  RS0144
014500  77  WS-HUBO-CAMBIO                  PIC X     VALUE 'N'.        RS0145
014600      88  88-HUBO-CAMBIO                        VALUE 'S'.        RS0146
014700      88  88-NO-HUBO-CAMBIO                     VALUE 'N'.        RS0147
014800  77  WS-LIMITE-BURBUJA               PIC 9(04) COMP VALUE ZERO.  RS0148
014900  77  WS-SW-VALIDACION                PIC X     VALUE 'V'.        RS0149
015000      88  88-PELIGRO-VALIDO                     VALUE 'V'.        RS0150
015100      88  88-PELIGRO-INVALIDO                   VALUE 'I'.        RS0151
015200                                                                  RS0152
015300  77  WS-HOJA                         PIC 9(05) COMP VALUE ZERO.  RS0153
015400  77  WS-HOJA-ED                      PIC ZZZZ9.                  RS0154
015500  77  WS-LINEA                        PIC 9(02) COMP VALUE 80.    RS0155
015600  77  WCN-LINEAS-MAX                  PIC 9(02) COMP VALUE 54.    RS0156
015700                                                                  RS0157
015800  01  WS-FECHA-CORRIDA.                                           RS0158
015900      05  WS-FEC-AAAAMMDD             PIC 9(08).                  RS0159
016000      05  FILLER                      PIC X(02).                  RS0160
016100  01  WS-FECHA-CORRIDA-R REDEFINES WS-FECHA-CORRIDA.              RS0161
016200      05  WS-FEC-AAAA                 PIC 9(04).                  RS0162
016300      05  WS-FEC-MM                   PIC 9(02).                  RS0163
016400      05  WS-FEC-DD                   PIC 9(02).                  RS0164
016500      05  FILLER                      PIC X(02).                  RS0165
016600                                                                  RS0166
016700 *    HORA DE CORRIDA Y MARCA DE TIEMPO PARA EL FILTRO DE RECENCIARS0167
016800  01  WS-HORA-CORRIDA.                                            RS0168
016900      05  WS-HOR-HHMMSS               PIC 9(06).                  RS0169
017000      05  FILLER                      PIC X(02).                  RS0170
017100  01  WS-FECHA-HORA-CORRIDA.                                      RS0171
017200      05  WS-FHC-FECHA                PIC 9(08).                  RS0172
017300      05  WS-FHC-HORA                 PIC 9(06).                  RS0173
017400      05  FILLER                      PIC X(02).                  RS0174
017500  01  WS-FECHA-HORA-CORRIDA-R REDEFINES WS-FECHA-HORA-CORRIDA.    RS0175
017600      05  WS-FHC-AAAA                 PIC 9(04).                  RS0176
017700      05  WS-FHC-MM                   PIC 9(02).                  RS0177
017800      05  WS-FHC-DD                   PIC 9(02).                  RS0178
017900      05  WS-FHC-HH                   PIC 9(02).                  RS0179
018000      05  WS-FHC-MI                   PIC 9(02).                  RS0180
018100      05  WS-FHC-SS                   PIC 9(02).                  RS0181
018200      05  FILLER                      PIC X(02).                  RS0182
018300  01  WS-FECHA-CORTE-FILTRO.                                      RS0183
018400      05  WS-FCF-VALOR                PIC 9(14).                  RS0184
018500      05  FILLER                      PIC X(02).                  RS0185
018600  01  WS-FECHA-CORTE-FILTRO-R REDEFINES WS-FECHA-CORTE-FILTRO.    RS0186
018700      05  WS-FCF-AAAA                 PIC 9(04).                  RS0187
018800      05  WS-FCF-MM                   PIC 9(02).                  RS0188
018900      05  WS-FCF-DD                   PIC 9(02).                  RS0189
019000      05  WS-FCF-HH                   PIC 9(02).                  RS0190
019100      05  WS-FCF-MI                   PIC 9(02).                  RS0191
019200      05  WS-FCF-SS                   PIC 9(02).                  RS0192
019300      05  FILLER                      PIC X(02).                  RS0193
019400 *    CONTADORES DE CONTROL DE LA CARGA DE PELIGROS               RS0194
019500  01  WS-TOTALES-GENERALES.                                       RS0195
019600      05  WS-CANT-LEIDOS-PELIGROS     PIC 9(06) COMP VALUE ZERO.  RS0196
019700      05  WS-CANT-ACEPT-PELIGROS      PIC 9(06) COMP VALUE ZERO.  RS0197
019800      05  WS-CANT-RECHZ-PELIGROS      PIC 9(06) COMP VALUE ZERO.  RS0198
019900      05  WS-CANT-RUTAS               PIC 9(05) COMP VALUE ZERO.  RS0199
020000      05  WS-CANT-WAYPTS-TOTAL        PIC 9(06) COMP VALUE ZERO.  RS0200
020100      05  WS-CANT-PELIGROS-TOTAL      PIC 9(07) COMP VALUE ZERO.  RS0201
020200      05  WS-CANT-GRABADOS-RECOM      PIC 9(07) COMP VALUE ZERO.  RS0202
020300      05  FILLER                      PIC X(02).                  RS0203
020400                                                                  RS0204
020500 *    MOTIVO DE RECHAZO DEL PELIGRO EN CURSO                      RS0205
020600  01  WS-MOTIVO-RECHAZO               PIC X(60) VALUE SPACES.     RS0206
020700                                                                  RS0207
020800 *    AREA DE TRABAJO DEL WAYPOINT / RECOMENDACION EN CURSO       RS0208
020900  01  WS-AREA-WAYPOINT.                                           RS0209
021000      05  WS-LIMITE-EFECTIVO          PIC 9(03) COMP.             RS0210
021100      05  WS-RADIO-EFECTIVO           PIC 9(02)V9(02) COMP.       RS0211
021200      05  WS-CANT-PELIGROS-RADIO      PIC 9(03) COMP.             RS0212
021300      05  WS-IMPACTO-TOTAL            PIC 9V9(04) COMP.           RS0213
021400      05  WS-IMPACTO-UNIT             PIC 9V9(04) COMP.           RS0214
021500      05  WS-FACTOR-SEVERIDAD         PIC 9V9(04) COMP.           RS0215
021600      05  WS-FACTOR-DISTANCIA         PIC 9V9(04) COMP.           RS0216
021700      05  WS-VELOCIDAD-RECOM          PIC 9(03) COMP.             RS0217
021800      05  WS-REDUCCION                PIC 9(03) COMP.             RS0218
021900      05  WS-ESTADO-SEGURIDAD         PIC X(08).                  RS0219
022000      05  FILLER                      PIC X(02).                  RS0220
022100                                                                  RS0221
022200 *    ACUMULADORES DE CORTE DE CONTROL POR RUTA                   RS0222
022300  01  WS-ACUM-RUTA.                                               RS0223
022400      05  WS-RUTA-ANT                 PIC 9(04).                  RS0224
022500      05  WS-CANT-WAYPTS-RUTA         PIC 9(03) COMP VALUE ZERO.  RS0225
022600      05  WS-CANT-PELIGROS-RUTA       PIC 9(05) COMP VALUE ZERO.  RS0226
022700      05  WS-TOT-REDUCCION-RUTA       PIC 9(06) COMP VALUE ZERO.  RS0227
022800      05  WS-PROM-REDUCCION-RUTA      PIC 9(03)V9(01) COMP        RS0228
022900                                       VALUE ZERO.                RS0229
023000      05  WS-MAX-REDUCCION-RUTA       PIC 9(03) COMP VALUE ZERO.  RS0230
023100      05  WS-SEQ-MAS-PELIGROSO        PIC 9(03) COMP VALUE ZERO.  RS0231
023200      05  WS-NIVEL-SEGURIDAD-RUTA     PIC X(12) VALUE SPACES.     RS0232
023300      05  WS-MINUTOS-DEMORA           PIC 9(03)V9(01) COMP        RS0233
023400                                       VALUE ZERO.                RS0234
023500      05  WS-DIST-TIPO.                                           RS0235
023600          10  WS-CANT-POTHOLE         PIC 9(05) COMP VALUE ZERO.  RS0236
023700          10  WS-CANT-CRACK           PIC 9(05) COMP VALUE ZERO.  RS0237
023800          10  WS-CANT-DEBRIS          PIC 9(05) COMP VALUE ZERO.  RS0238
023900          10  WS-CANT-CONSTRUCCION    PIC 9(05) COMP VALUE ZERO.  RS0239
024000          10  WS-CANT-FLOODING        PIC 9(05) COMP VALUE ZERO.  RS0240
024100      05  WS-DIST-SEVERIDAD.                                      RS0241
024200          10  WS-CANT-LOW             PIC 9(05) COMP VALUE ZERO.  RS0242
024300          10  WS-CANT-MEDIUM          PIC 9(05) COMP VALUE ZERO.  RS0243
024400          10  WS-CANT-HIGH            PIC 9(05) COMP VALUE ZERO.  RS0244
024500      05  WS-CAJA-NORTE               PIC S9(03)V9(06) COMP.      RS0245
024600      05  WS-CAJA-SUR                 PIC S9(03)V9(06) COMP.      RS0246
024700      05  WS-CAJA-ESTE                PIC S9(03)V9(06) COMP.      RS0247
024800      05  WS-CAJA-OESTE               PIC S9(03)V9(06) COMP.      RS0248
024900      05  WS-CANT-PELIGROS-CORREDOR   PIC 9(05) COMP VALUE ZERO.  RS0249
025000      05  WS-BUFFER-CORREDOR-KM       PIC 9(02)V9(02) COMP        RS0250
025100                                       VALUE 0.50.                RS0251
025200      05  FILLER                      PIC X(02).                  RS0252
025300                                                                  RS0253
025400 *    AREA DE APOYO PARA INTERPOLACION DE POSICION (DIAGNOSTICO)  RS0254
025500  01  WS-AREA-INTERPOLA.                                          RS0255
025600      05  WS-INTER-LAT-ANT            PIC S9(03)V9(06) COMP.      RS0256
025700      05  WS-INTER-LNG-ANT            PIC S9(03)V9(06) COMP.      RS0257
025800      05  WS-INTER-PROGRESO           PIC 9V9(04) COMP            RS0258
025900                                       VALUE 0.5.                 RS0259
026000      05  WS-INTER-LAT-RES            PIC S9(03)V9(06) COMP.      RS0260
026100      05  WS-INTER-LNG-RES            PIC S9(03)V9(06) COMP.      RS0261
026200      05  WS-AVANCE-METROS            PIC 9(07)V9(02) COMP.       RS0262
026300      05  WS-AVANCE-INCREMENTO        PIC 9V9(04) COMP.           RS0263
026400      05  FILLER                      PIC X(02).                  RS0264
026500                                                                  RS0265
026600                                                                  RS0266
026700 *    AREA DE PARAMETROS Y RESULTADO DEL FILTRO GENERICO DE        RS0267
026800 *    PELIGROS (CONSULTA POR CAJA, TIPO, SEVERIDAD, VERIFICADO Y   RS0268
026900 *    VENTANA DE RECENCIA - VER 6500/6510/6600/6610).              RS0269
027000  01  WS-AREA-FILTRO.                                             RS0270
027100      05  WS-FILTRO-NORTE             PIC S9(03)V9(06) COMP.      RS0271
027200      05  WS-FILTRO-SUR               PIC S9(03)V9(06) COMP.      RS0272
027300      05  WS-FILTRO-ESTE              PIC S9(03)V9(06) COMP.      RS0273
027400      05  WS-FILTRO-OESTE             PIC S9(03)V9(06) COMP.      RS0274
027500      05  WS-FILTRO-CAJA-SW           PIC X(01) VALUE 'N'.        RS0275
027600          88  88-FILTRO-CON-CAJA          VALUE 'S'.              RS0276
027700      05  WS-FILTRO-TIPO              PIC X(12) VALUE SPACES.     RS0277
027800      05  WS-FILTRO-SEVERIDAD         PIC X(06) VALUE SPACES.     RS0278
027900      05  WS-FILTRO-SOLO-VERIF-SW     PIC X(01) VALUE 'N'.        RS0279
028000          88  88-FILTRO-SOLO-VERIFICADOS  VALUE 'S'.              RS0280
028100      05  WS-FILTRO-HORAS-ATRAS       PIC 9(04) COMP VALUE 24.    RS0281
028200      05  WS-DIAS-ATRAS-FILTRO        PIC 9(04) COMP VALUE ZERO.  RS0282
028300      05  WS-HORAS-ATRAS-RESTO        PIC 9(02) COMP VALUE ZERO.  RS0283
028400      05  WS-FILTRO-RESULTADO-SW      PIC X(01).                  RS0284
028500          88  88-PELIGRO-CUMPLE-FILTRO    VALUE 'S'.              RS0285
028600          88  88-PELIGRO-NO-CUMPLE-FILTRO VALUE 'N'.              RS0286
028700      05  WS-CANT-PELIGROS-FILTRADOS  PIC 9(05) COMP VALUE ZERO.  RS0287
028800      05  FILLER                      PIC X(02).                  RS0288
028900                                                                  RS0289
029000 *    AREA MATEMATICA DE LA DISTANCIA ORTODROMICA (HAVERSINE)     RS0290
029100  01  WS-MATH-AREA.                                               RS0291
029200      05  WS-GRADOS-A-RAD          PIC S9(1)V9(9) COMP            RS0292
029300                                    VALUE 0.017453293.            RS0293
029400      05  WS-RADIO-TIERRA-KM       PIC 9(5)V9(2) COMP             RS0294
029500                                    VALUE 6371.00.                RS0295
029600      05  WS-LAT2-RAD-INPUT        PIC S9(03)V9(06) COMP.         RS0296
029700      05  WS-ANGULO-MEDIO          PIC S9(1)V9(9) COMP.           RS0297
029800      05  WS-SENO-MEDIO            PIC S9(1)V9(9) COMP.           RS0298
029900      05  WS-LAT1-RAD              PIC S9(1)V9(9) COMP.           RS0299
030000      05  WS-LAT2-RAD              PIC S9(1)V9(9) COMP.           RS0300
030100      05  WS-DELTA-LAT-RAD         PIC S9(1)V9(9) COMP.           RS0301
030200      05  WS-DELTA-LNG-RAD         PIC S9(1)V9(9) COMP.           RS0302
030300      05  WS-SIN-DLAT2             PIC S9(1)V9(9) COMP.           RS0303
030400      05  WS-SIN-DLNG2             PIC S9(1)V9(9) COMP.           RS0304
030500      05  WS-COS-LAT1              PIC S9(1)V9(9) COMP.           RS0305
030600      05  WS-COS-LAT2              PIC S9(1)V9(9) COMP.           RS0306
030700      05  WS-VAL-A                 PIC S9(1)V9(9) COMP.           RS0307
030800      05  WS-VAL-1-MENOS-A         PIC S9(1)V9(9) COMP.           RS0308
030900      05  WS-RAZON-Z               PIC S9(1)V9(9) COMP.           RS0309
031000      05  WS-ATAN-Z                PIC S9(1)V9(9) COMP.           RS0310
031100      05  WS-VAL-C                 PIC S9(1)V9(9) COMP.           RS0311
031200      05  WS-DISTANCIA-KM          PIC 9(3)V9(4) COMP.            RS0312
031300      05  WS-SQRT-N                PIC S9(1)V9(9) COMP.           RS0313
031400      05  WS-SQRT-X                PIC S9(1)V9(9) COMP.           RS0314
031500      05  FILLER                   PIC X(02).                     RS0315
031600                                                                  RS0316
031700 *    CAMPOS EDITADOS PARA EL LISTADO DE SEGURIDAD DE RUTA        RS0317
031800  01  WS-EDITADOS-RPTSEG.                                         RS0318
031900      05  WS-RUTA-ED                  PIC ZZZ9.                   RS0319
032000      05  WS-SEQ-ED                   PIC ZZ9.                    RS0320
032100      05  WS-LAT-ED                   PIC -ZZ9.999999.            RS0321
032200      05  WS-LNG-ED                   PIC -ZZ9.999999.            RS0322
032300      05  WS-LIM-ED                   PIC ZZ9.                    RS0323
032400      05  WS-VELREC-ED                PIC ZZ9.                    RS0324
032500      05  WS-RED-ED                   PIC ZZ9.                    RS0325
032600      05  WS-CANT-ED                  PIC ZZ9.                    RS0326
032700      05  WS-CANT5-ED                 PIC ZZZZ9.                  RS0327
032800      05  WS-PROM-ED                  PIC ZZ9.9.                  RS0328
032900      05  WS-MIN-ED                   PIC ZZ9.9.                  RS0329
033000      05  WS-CANT6-ED                 PIC ZZZZZ9.                 RS0330
033100      05  WS-CANT7-ED                 PIC ZZZZZZ9.                RS0331
033200      05  WS-PUNTERO-LINEA            PIC 9(03) COMP.             RS0332
033300      05  FILLER                      PIC X(02).                  RS0333
033400                                                                  RS0334
033500 *    LEO PELIGROS EN LA TABLA EN MEMORIA (BUSQUEDA BINARIA)      RS0335
033600      COPY WHZTAB.                                                RS0336
033700                                                                  RS0337
033800 *    LAYOUT DEL REGISTRO DEL MAESTRO DE PELIGROS                 RS0338
033900      COPY WHZREG.                                                RS0339
034000                                                                  RS0340
034100 *    LAYOUT DEL REGISTRO DE WAYPOINT / PEDIDO DE RUTA            RS0341
034200      COPY WWPTREG.                                               RS0342
034300                                                                  RS0343
034400 *    LAYOUT DEL REGISTRO DE RECOMENDACION DE VELOCIDAD           RS0344
034500      COPY WRECREG.                                               RS0345
034600                                                                  RS0346
034700 *    LINEA DE IMPRESION DEL LISTADO DE SEGURIDAD DE RUTA         RS0347
034800      COPY WRPTLIN.                                               RS0348
034900                                                                  RS0349
035000 *    LINEA DE IMPRESION DEL LISTADO DE PELIGROS RECHAZADOS       RS0350
035100      COPY WERRLIN.                                               RS0351
035200                                                                  RS0352
035300 *    AREA DE COMUNICACION CON LA RUTINA DE CANCELACION           RS0353
035400      COPY WCANCELA.                                              RS0354
035500                                                                  RS0355
035600  PROCEDURE DIVISION.                                             RS0356
035700 *------------------                                              RS0357
035800  MAIN-RUTSEG.                                                    RS0358
035900 *-----------                                                     RS0359
036000      PERFORM 1000-INICIO.                                        RS0360
036100                                                                  RS0361
036200      PERFORM 2000-CARGAR-PELIGROS                                RS0362
036300          UNTIL 88-FS-HZMAE-EOF.                                  RS0363
036400                                                                  RS0364
036500      PERFORM 2500-ORDENAR-TABLA.                                 RS0365
036600                                                                  RS0366
036700      PERFORM 3200-PROCESAR-RUTAS                                 RS0367
036800          UNTIL 88-FS-WPTENT-EOF.                                 RS0368
036900                                                                  RS0369
037000      PERFORM 5000-FINALIZAR.                                     RS0370
037100                                                                  RS0371
037200      STOP RUN.                                                   RS0372
037300                                                                  RS0373
037400  1000-INICIO.                                                    RS0374
037500 *------------                                                    RS0375
037600      INITIALIZE WCANCELA.                                        RS0376
037700      MOVE CTE-PROGRAMA          TO WCANCELA-PROGRAMA.            RS0377
037800                                                                  RS0378
037900      ACCEPT WS-FEC-AAAAMMDD FROM DATE YYYYMMDD.                  RS0379
038000                                                                  RS0380
038100      ACCEPT WS-HOR-HHMMSS FROM TIME.                             RS0381
038200      MOVE WS-FEC-AAAAMMDD    TO WS-FHC-FECHA.                    RS0382
038300      MOVE WS-HOR-HHMMSS      TO WS-FHC-HORA.                     RS0383
038400                                                                  RS0384
038500      PERFORM 6510-CALC-FECHA-CORTE-FILTRO.                       RS0385
038600                                                                  RS0386
038700      PERFORM 1100-ABRIR-ARCHIVOS.                                RS0387
038800                                                                  RS0388
038900      PERFORM 2100-LEO-PELIGRO.                                   RS0389
039000                                                                  RS0390
039100      PERFORM 3100-LEO-WAYPOINT.                                  RS0391
039200                                                                  RS0392
039300  FIN-1000.                                                       RS0393
039400      EXIT.                                                       RS0394
039500                                                                  RS0395
039600  1100-ABRIR-ARCHIVOS.                                            RS0396
039700 *--------------------                                            RS0397
039800      MOVE '1100-ABRIR-ARCHIVOS'   TO WCANCELA-PARRAFO.           RS0398
039900                                                                  RS0399
040000      OPEN INPUT  HZMAE.                                          RS0400
040100      EVALUATE TRUE                                               RS0401
040200          WHEN 88-FS-HZMAE-OK                                     RS0402
040300               SET 88-OPEN-HZMAE-SI TO TRUE                       RS0403
040400          WHEN OTHER                                              RS0404
040500               MOVE 'HZMAE'          TO WCANCELA-RECURSO          RS0405
040600               MOVE 'OPEN INPUT'     TO WCANCELA-OPERACION        RS0406
040700               MOVE FS-HZMAE         TO WCANCELA-CODRET           RS0407
040800               MOVE 'ERROR EN OPEN'  TO WCANCELA-MENSAJE          RS0408
040900               PERFORM 99999-CANCELO                              RS0409
041000      END-EVALUATE.                                               RS0410
041100                                                                  RS0411
041200      OPEN INPUT  WPTENT.                                         RS0412
041300      EVALUATE TRUE                                               RS0413
041400          WHEN 88-FS-WPTENT-OK                                    RS0414
041500               SET 88-OPEN-WPTENT-SI TO TRUE                      RS0415
041600          WHEN OTHER                                              RS0416
041700               MOVE 'WPTENT'         TO WCANCELA-RECURSO          RS0417
041800               MOVE 'OPEN INPUT'     TO WCANCELA-OPERACION        RS0418
041900               MOVE FS-WPTENT        TO WCANCELA-CODRET           RS0419
042000               MOVE 'ERROR EN OPEN'  TO WCANCELA-MENSAJE          RS0420
042100               PERFORM 99999-CANCELO                              RS0421
042200      END-EVALUATE.                                               RS0422
042300                                                                  RS0423
042400      OPEN OUTPUT RECSAL.                                         RS0424
042500      EVALUATE TRUE                                               RS0425
042600          WHEN 88-FS-RECSAL-OK                                    RS0426
042700               SET 88-OPEN-RECSAL-SI TO TRUE                      RS0427
042800          WHEN OTHER                                              RS0428
042900               MOVE 'RECSAL'         TO WCANCELA-RECURSO          RS0429
043000               MOVE 'OPEN OUTPUT'    TO WCANCELA-OPERACION        RS0430
043100               MOVE FS-RECSAL        TO WCANCELA-CODRET           RS0431
043200               MOVE 'ERROR EN OPEN'  TO WCANCELA-MENSAJE          RS0432
043300               PERFORM 99999-CANCELO                              RS0433
043400      END-EVALUATE.                                               RS0434
043500                                                                  RS0435
043600      OPEN OUTPUT RPTSEG.                                         RS0436
043700      EVALUATE TRUE                                               RS0437
043800          WHEN 88-FS-RPTSEG-OK                                    RS0438
043900               SET 88-OPEN-RPTSEG-SI TO TRUE                      RS0439
044000          WHEN OTHER                                              RS0440
044100               MOVE 'RPTSEG'         TO WCANCELA-RECURSO          RS0441
044200               MOVE 'OPEN OUTPUT'    TO WCANCELA-OPERACION        RS0442
044300               MOVE FS-RPTSEG        TO WCANCELA-CODRET           RS0443
044400               MOVE 'ERROR EN OPEN'  TO WCANCELA-MENSAJE          RS0444
044500               PERFORM 99999-CANCELO                              RS0445
044600      END-EVALUATE.                                               RS0446
044700                                                                  RS0447
044800      OPEN OUTPUT RPTRCH.                                         RS0448
044900      EVALUATE TRUE                                               RS0449
045000          WHEN 88-FS-RPTRCH-OK                                    RS0450
045100               SET 88-OPEN-RPTRCH-SI TO TRUE                      RS0451
045200          WHEN OTHER                                              RS0452
045300               MOVE 'RPTRCH'         TO WCANCELA-RECURSO          RS0453
045400               MOVE 'OPEN OUTPUT'    TO WCANCELA-OPERACION        RS0454
045500               MOVE FS-RPTRCH        TO WCANCELA-CODRET           RS0455
045600               MOVE 'ERROR EN OPEN'  TO WCANCELA-MENSAJE          RS0456
045700               PERFORM 99999-CANCELO                              RS0457
045800      END-EVALUATE.                                               RS0458
045900                                                                  RS0459
046000  FIN-1100.                                                       RS0460
046100      EXIT.                                                       RS0461
046200                                                                  RS0462
046300  2000-CARGAR-PELIGROS.                                           RS0463
046400 *--------------------                                            RS0464
046500      PERFORM 2200-VALIDAR-PELIGRO.                               RS0465
046600                                                                  RS0466
046700      IF 88-PELIGRO-VALIDO                                        RS0467
046800         PERFORM 2250-VELOCIDAD-RECOM-INICIAL                     RS0468
046900         PERFORM 2260-ASIGNAR-AREA                                RS0469
047000         PERFORM 2300-CARGAR-TABLA                                RS0470
047100      ELSE                                                        RS0471
047200         PERFORM 2400-RECHAZAR-PELIGRO                            RS0472
047300      END-IF.                                                     RS0473
047400                                                                  RS0474
047500      PERFORM 2100-LEO-PELIGRO.                                   RS0475
047600                                                                  RS0476
047700  FIN-2000.                                                       RS0477
047800      EXIT.                                                       RS0478
047900                                                                  RS0479
048000  2100-LEO-PELIGRO.                                               RS0480
048100 *---------------                                                 RS0481
048200      INITIALIZE HZM-REG.                                         RS0482
048300                                                                  RS0483
048400      READ HZMAE INTO HZM-REG.                                    RS0484
048500                                                                  RS0485
048600      EVALUATE TRUE                                               RS0486
048700          WHEN 88-FS-HZMAE-OK                                     RS0487
048800               ADD 1 TO WS-CANT-LEIDOS-PELIGROS                   RS0488
048900          WHEN 88-FS-HZMAE-EOF                                    RS0489
049000               CONTINUE                                           RS0490
049100          WHEN OTHER                                              RS0491
049200               MOVE '2100-LEO-PELIGRO'  TO WCANCELA-PARRAFO       RS0492
049300               MOVE 'HZMAE'             TO WCANCELA-RECURSO       RS0493
049400               MOVE 'READ'              TO WCANCELA-OPERACION     RS0494
049500               MOVE FS-HZMAE            TO WCANCELA-CODRET        RS0495
049600               MOVE 'ERROR EN READ'     TO WCANCELA-MENSAJE       RS0496
049700               PERFORM 99999-CANCELO                              RS0497
049800      END-EVALUATE.                                               RS0498
049900                                                                  RS0499
050000  FIN-2100.                                                       RS0500
050100      EXIT.                                                       RS0501
050200                                                                  RS0502
050300  2200-VALIDAR-PELIGRO.                                           RS0503
050400 *--------------------                                            RS0504
050500      MOVE SPACES  TO WS-MOTIVO-RECHAZO.                          RS0505
050600      SET 88-PELIGRO-VALIDO TO TRUE.                              RS0506
050700                                                                  RS0507
050800      IF 88-FS-HZMAE-EOF                                          RS0508
050900         SET 88-PELIGRO-INVALIDO TO TRUE                          RS0509
051000         GO TO FIN-2200                                           RS0510
051100      END-IF.                                                     RS0511
051200                                                                  RS0512
051300      IF HZM-LATITUD = ZERO AND HZM-LONGITUD = ZERO               RS0513
051400         SET 88-PELIGRO-INVALIDO TO TRUE                          RS0514
051500         STRING 'UBICACION AUSENTE' DELIMITED BY SIZE             RS0515
051600                INTO WS-MOTIVO-RECHAZO                            RS0516
051700         END-STRING                                               RS0517
051800      END-IF.                                                     RS0518
051900                                                                  RS0519
052000      IF NOT 88-HZM-TIPO-VALIDO                                   RS0520
052100         SET 88-PELIGRO-INVALIDO TO TRUE                          RS0521
052200         STRING 'TIPO DE PELIGRO FUERA DE DOMINIO'                RS0522
052300                 DELIMITED BY SIZE                                RS0523
052400                INTO WS-MOTIVO-RECHAZO                            RS0524
052500         END-STRING                                               RS0525
052600      END-IF.                                                     RS0526
052700                                                                  RS0527
052800      IF NOT 88-HZM-SEVERIDAD-VALIDA                              RS0528
052900         SET 88-PELIGRO-INVALIDO TO TRUE                          RS0529
053000         STRING 'SEVERIDAD FUERA DE DOMINIO' DELIMITED BY SIZE    RS0530
053100                INTO WS-MOTIVO-RECHAZO                            RS0531
053200         END-STRING                                               RS0532
053300      END-IF.                                                     RS0533
053400                                                                  RS0534
053500      IF HZM-LIMITE-VELOCIDAD NOT > ZERO                          RS0535
053600         SET 88-PELIGRO-INVALIDO TO TRUE                          RS0536
053700         STRING 'LIMITE DE VELOCIDAD NO POSITIVO' DELIMITED BY SIZERS0537
053800                INTO WS-MOTIVO-RECHAZO                            RS0538
053900         END-STRING                                               RS0539
054000      END-IF.                                                     RS0540
054100                                                                  RS0541
054200      IF HZM-VELOCIDAD-RECOM NOT > ZERO                           RS0542
054300         SET 88-PELIGRO-INVALIDO TO TRUE                          RS0543
054400         STRING 'VELOCIDAD RECOMENDADA AUSENTE' DELIMITED BY SIZE RS0544
054500                INTO WS-MOTIVO-RECHAZO                            RS0545
054600         END-STRING                                               RS0546
054700      END-IF.                                                     RS0547
054800                                                                  RS0548
054900      IF HZM-NOMBRE-CALLE = SPACES                                RS0549
055000         SET 88-PELIGRO-INVALIDO TO TRUE                          RS0550
055100         STRING 'NOMBRE DE CALLE AUSENTE' DELIMITED BY SIZE       RS0551
055200                INTO WS-MOTIVO-RECHAZO                            RS0552
055300         END-STRING                                               RS0553
055400      END-IF.                                                     RS0554
055500                                                                  RS0555
055600      IF HZM-AREA = SPACES                                        RS0556
055700         SET 88-PELIGRO-INVALIDO TO TRUE                          RS0557
055800         STRING 'AREA AUSENTE' DELIMITED BY SIZE                  RS0558
055900                INTO WS-MOTIVO-RECHAZO                            RS0559
056000         END-STRING                                               RS0560
056100      END-IF.                                                     RS0561
056200                                                                  RS0562
056300      IF NOT 88-HZM-VERIFICADO-SI AND NOT 88-HZM-VERIFICADO-NO    RS0563
056400         MOVE 'N' TO HZM-VERIFICADO                               RS0564
056500      END-IF.                                                     RS0565
056600                                                                  RS0566
056700  FIN-2200.                                                       RS0567
056800      EXIT.                                                       RS0568
056900                                                                  RS0569
057000  2250-VELOCIDAD-RECOM-INICIAL.                                   RS0570
057100 *----------------------------                                    RS0571
057200 *    A PARTIR DE TCK-2101, 2200-VALIDAR-PELIGRO RECHAZA TODO     RS0572
057300 *    REGISTRO SIN VELOCIDAD RECOMENDADA; EL IF SIGUIENTE YA NO SERS0573
057400 *    CUMPLE EN EL CAMINO NORMAL DE ACEPTACION.  SE MANTIENE COMO RS0574
057500 *    REGLA DE REFERENCIA DEL DEPARTAMENTO (CRITERIO POR SEVERIDAD)RS0575
057600 *    Y COMO RESGUARDO PARA EXTRACCIONES DE MAESTROS ANTERIORES A RS0576
057700 *    LA POLITICA DE CAMPOS OBLIGATORIOS.                         RS0577
057800      IF HZM-VELOCIDAD-RECOM NOT > ZERO                           RS0578
057900         EVALUATE TRUE                                            RS0579
058000             WHEN HZM-SEVERIDAD = 'HIGH  '                        RS0580
058100                  COMPUTE HZM-VELOCIDAD-RECOM =                   RS0581
058200                          HZM-LIMITE-VELOCIDAD * 0.50             RS0582
058300                  IF HZM-VELOCIDAD-RECOM < 20                     RS0583
058400                     MOVE 20 TO HZM-VELOCIDAD-RECOM               RS0584
058500                  END-IF                                          RS0585
058600             WHEN HZM-SEVERIDAD = 'MEDIUM'                        RS0586
058700                  COMPUTE HZM-VELOCIDAD-RECOM =                   RS0587
058800                          HZM-LIMITE-VELOCIDAD * 0.75             RS0588
058900                  IF HZM-VELOCIDAD-RECOM < 25                     RS0589
059000                     MOVE 25 TO HZM-VELOCIDAD-RECOM               RS0590
059100                  END-IF                                          RS0591
059200             WHEN HZM-SEVERIDAD = 'LOW   '                        RS0592
059300                  COMPUTE HZM-VELOCIDAD-RECOM =                   RS0593
059400                          HZM-LIMITE-VELOCIDAD * 0.90             RS0594
059500                  IF HZM-VELOCIDAD-RECOM < 30                     RS0595
059600                     MOVE 30 TO HZM-VELOCIDAD-RECOM               RS0596
059700                  END-IF                                          RS0597
059800         END-EVALUATE                                             RS0598
059900      END-IF.                                                     RS0599
060000                                                                  RS0600
060100  FIN-2250.                                                       RS0601
060200      EXIT.                                                       RS0602
060300                                                                  RS0603
060400  2260-ASIGNAR-AREA.                                              RS0604
060500 *----------------                                                RS0605
060600 *    IDEM OBSERVACION DE 2250: DESDE TCK-2101 HZM-AREA ES CAMPO  RS0606
060700 *    OBLIGATORIO Y SE RECHAZA EN 2200 SI VIENE EN BLANCO.  ESTA  RS0607
060800 *    REGLA DE ZONIFICACION POR COORDENADAS QUEDA COMO RESGUARDO YRS0608
060900 *    DOCUMENTACION DEL CRITERIO GEOGRAFICO ORIGINAL DEL DPTO.    RS0609
061000      IF HZM-AREA = SPACES                                        RS0610
061100         EVALUATE TRUE                                            RS0611
061200             WHEN HZM-LATITUD > 34.020000                         RS0612
061300                  MOVE 'UNIVERSITY TOWN'   TO HZM-AREA            RS0613
061400             WHEN HZM-LATITUD < 33.950000                         RS0614
061500                  MOVE 'HAYATABAD'         TO HZM-AREA            RS0615
061600             WHEN HZM-LONGITUD > 71.600000                        RS0616
061700                  MOVE 'BOARD BAZAAR'      TO HZM-AREA            RS0617
061800             WHEN OTHER                                           RS0618
061900                  MOVE 'CANTONMENT'        TO HZM-AREA            RS0619
062000         END-EVALUATE                                             RS0620
062100      END-IF.                                                     RS0621
062200                                                                  RS0622
062300  FIN-2260.                                                       RS0623
062400      EXIT.                                                       RS0624
062500                                                                  RS0625
062600  2300-CARGAR-TABLA.                                              RS0626
062700 *----------------                                                RS0627
062800      ADD 1 TO WS-CANT-ACEPT-PELIGROS.                            RS0628
062900      ADD 1 TO WT-CANT-PELIGROS.                                  RS0629
063000                                                                  RS0630
063100      SET IDX-HZ TO WT-CANT-PELIGROS.                             RS0631
063200                                                                  RS0632
063300      MOVE HZM-ID                TO HZT-ID (IDX-HZ).              RS0633
063400      MOVE HZM-LATITUD           TO HZT-LATITUD (IDX-HZ).         RS0634
063500      MOVE HZM-LONGITUD          TO HZT-LONGITUD (IDX-HZ).        RS0635
063600      MOVE HZM-TIPO              TO HZT-TIPO (IDX-HZ).            RS0636
063700      MOVE HZM-SEVERIDAD         TO HZT-SEVERIDAD (IDX-HZ).       RS0637
063800      MOVE HZM-FECHA-DETECCION-R TO HZT-FECHA-DETECCION (IDX-HZ). RS0638
063900      MOVE HZM-CONFIANZA         TO HZT-CONFIANZA (IDX-HZ).       RS0639
064000      MOVE HZM-LIMITE-VELOCIDAD  TO HZT-LIMITE-VELOCIDAD (IDX-HZ).RS0640
064100      MOVE HZM-VELOCIDAD-RECOM   TO HZT-VELOCIDAD-RECOM (IDX-HZ). RS0641
064200      MOVE HZM-VERIFICADO        TO HZT-VERIFICADO (IDX-HZ).      RS0642
064300      MOVE HZM-NOMBRE-CALLE      TO HZT-NOMBRE-CALLE (IDX-HZ).    RS0643
064400      MOVE HZM-AREA              TO HZT-AREA (IDX-HZ).            RS0644
064500      MOVE HZM-CLIMA             TO HZT-CLIMA (IDX-HZ).           RS0645
064600                                                                  RS0646
064700  FIN-2300.                                                       RS0647
064800      EXIT.                                                       RS0648
064900                                                                  RS0649
065000  2400-RECHAZAR-PELIGRO.                                          RS0650
065100 *--------------------                                            RS0651
065200      ADD 1 TO WS-CANT-RECHZ-PELIGROS.                            RS0652
065300                                                                  RS0653
065400      MOVE SPACES              TO WLINEA-ERR.                     RS0654
065500      MOVE HZM-ID               TO E001.                          RS0655
065600      MOVE WS-MOTIVO-RECHAZO    TO E010.                          RS0656
065700                                                                  RS0657
065800      WRITE RPTRCH-FD FROM WLINEA-ERR.                            RS0658
065900      EVALUATE TRUE                                               RS0659
066000          WHEN 88-FS-RPTRCH-OK                                    RS0660
066100               CONTINUE                                           RS0661
066200          WHEN OTHER                                              RS0662
066300               MOVE '2400-RECHAZAR-PELIGRO' TO WCANCELA-PARRAFO   RS0663
066400               MOVE 'RPTRCH'          TO WCANCELA-RECURSO         RS0664
066500               MOVE 'WRITE'           TO WCANCELA-OPERACION       RS0665
066600               MOVE FS-RPTRCH         TO WCANCELA-CODRET          RS0666
066700               MOVE WLINEA-ERR        TO WCANCELA-MENSAJE         RS0667
066800               PERFORM 99999-CANCELO                              RS0668
066900      END-EVALUATE.                                               RS0669
067000                                                                  RS0670
067100  FIN-2400.                                                       RS0671
067200      EXIT.                                                       RS0672
067300                                                                  RS0673
067400  2500-ORDENAR-TABLA.                                             RS0674
067500 *----------------                                                RS0675
067600      IF WT-CANT-PELIGROS > 1                                     RS0676
067700         COMPUTE WS-LIMITE-BURBUJA = WT-CANT-PELIGROS - 1         RS0677
067800         PERFORM 2510-PASADA-BURBUJA                              RS0678
067900             UNTIL 88-NO-HUBO-CAMBIO                              RS0679
068000      END-IF.                                                     RS0680
068100                                                                  RS0681
068200  FIN-2500.                                                       RS0682
068300      EXIT.                                                       RS0683
068400                                                                  RS0684
068500  2510-PASADA-BURBUJA.                                            RS0685
068600 *-------------------                                             RS0686
068700      SET 88-NO-HUBO-CAMBIO TO TRUE.                              RS0687
068800                                                                  RS0688
068900      PERFORM 2520-COMPARAR-INTERCAMBIAR                          RS0689
069000          VARYING IDX-HZ FROM 1 BY 1                              RS0690
069100          UNTIL IDX-HZ > WS-LIMITE-BURBUJA.                       RS0691
069200                                                                  RS0692
069300  FIN-2510.                                                       RS0693
069400      EXIT.                                                       RS0694
069500                                                                  RS0695
069600  2520-COMPARAR-INTERCAMBIAR.                                     RS0696
069700 *-------------------------                                       RS0697
069800      IF HZT-ID (IDX-HZ) > HZT-ID (IDX-HZ + 1)                    RS0698
069900         MOVE WT-PELIGRO (IDX-HZ)      TO WT-PELIGRO-TMP          RS0699
070000         MOVE WT-PELIGRO (IDX-HZ + 1)  TO WT-PELIGRO (IDX-HZ)     RS0700
070100         MOVE WT-PELIGRO-TMP           TO WT-PELIGRO (IDX-HZ + 1) RS0701
070200         SET 88-HUBO-CAMBIO TO TRUE                               RS0702
070300      END-IF.                                                     RS0703
070400                                                                  RS0704
070500  FIN-2520.                                                       RS0705
070600      EXIT.                                                       RS0706
070700                                                                  RS0707
070800  3100-LEO-WAYPOINT.                                              RS0708
070900 *----------------                                                RS0709
071000      INITIALIZE WPT-REG.                                         RS0710
071100                                                                  RS0711
071200      READ WPTENT INTO WPT-REG.                                   RS0712
071300                                                                  RS0713
071400      EVALUATE TRUE                                               RS0714
071500          WHEN 88-FS-WPTENT-OK                                    RS0715
071600               ADD 1 TO WS-CANT-WAYPTS-TOTAL                      RS0716
071700          WHEN 88-FS-WPTENT-EOF                                   RS0717
071800               CONTINUE                                           RS0718
071900          WHEN OTHER                                              RS0719
072000               MOVE '3100-LEO-WAYPOINT'  TO WCANCELA-PARRAFO      RS0720
072100               MOVE 'WPTENT'             TO WCANCELA-RECURSO      RS0721
072200               MOVE 'READ'               TO WCANCELA-OPERACION    RS0722
072300               MOVE FS-WPTENT            TO WCANCELA-CODRET       RS0723
072400               MOVE 'ERROR EN READ'      TO WCANCELA-MENSAJE      RS0724
072500               PERFORM 99999-CANCELO                              RS0725
072600      END-EVALUATE.                                               RS0726
072700                                                                  RS0727
072800  FIN-3100.                                                       RS0728
072900      EXIT.                                                       RS0729
073000                                                                  RS0730
073100  3200-PROCESAR-RUTAS.                                            RS0731
073200 *------------------                                              RS0732
073300      PERFORM 4000-CONTROL-RUTA.                                  RS0733
073400                                                                  RS0734
073500      PERFORM 3300-ARMAR-RECOMENDACION.                           RS0735
073600                                                                  RS0736
073700      PERFORM 3400-ESCRIBIR-RECOMENDACION.                        RS0737
073800                                                                  RS0738
073900      PERFORM 3500-ACUMULAR-RUTA.                                 RS0739
074000                                                                  RS0740
074100      PERFORM 3100-LEO-WAYPOINT.                                  RS0741
074200                                                                  RS0742
074300  FIN-3200.                                                       RS0743
074400      EXIT.                                                       RS0744
074500                                                                  RS0745
074600  3300-ARMAR-RECOMENDACION.                                       RS0746
074700 *-----------------------                                         RS0747
074800      IF WPT-LIMITE-VELOCIDAD NOT > ZERO                          RS0748
074900         MOVE 50 TO WS-LIMITE-EFECTIVO                            RS0749
075000      ELSE                                                        RS0750
075100         MOVE WPT-LIMITE-VELOCIDAD TO WS-LIMITE-EFECTIVO          RS0751
075200      END-IF.                                                     RS0752
075300                                                                  RS0753
075400      IF WPT-RADIO-BUSQUEDA NOT > ZERO                            RS0754
075500         MOVE 1.00 TO WS-RADIO-EFECTIVO                           RS0755
075600      ELSE                                                        RS0756
075700         MOVE WPT-RADIO-BUSQUEDA TO WS-RADIO-EFECTIVO             RS0757
075800      END-IF.                                                     RS0758
075900                                                                  RS0759
076000      PERFORM 6000-BUSCAR-PELIGROS-CERCANOS.                      RS0760
076100                                                                  RS0761
076200      PERFORM 7200-CALCULAR-VELOCIDAD-RECOM.                      RS0762
076300                                                                  RS0763
076400      PERFORM 7300-CLASIFICAR-SEGURIDAD.                          RS0764
076500                                                                  RS0765
076600  FIN-3300.                                                       RS0766
076700      EXIT.                                                       RS0767
076800                                                                  RS0768
076900  3400-ESCRIBIR-RECOMENDACION.                                    RS0769
077000 *---------------------------                                     RS0770
077100      INITIALIZE REC-REG.                                         RS0771
077200                                                                  RS0772
077300      MOVE WPT-RUTA-ID           TO REC-RUTA-ID.                  RS0773
077400      MOVE WPT-SECUENCIA         TO REC-SECUENCIA.                RS0774
077500      MOVE WPT-LATITUD           TO REC-LATITUD.                  RS0775
077600      MOVE WPT-LONGITUD          TO REC-LONGITUD.                 RS0776
077700      MOVE WS-LIMITE-EFECTIVO    TO REC-LIMITE-VELOCIDAD.         RS0777
077800      MOVE WS-VELOCIDAD-RECOM    TO REC-VELOCIDAD-RECOM.          RS0778
077900      MOVE WS-REDUCCION          TO REC-REDUCCION-VELOCIDAD.      RS0779
078000      MOVE WS-CANT-PELIGROS-RADIO TO REC-CANT-PELIGROS.           RS0780
078100      MOVE WS-ESTADO-SEGURIDAD   TO REC-ESTADO-SEGURIDAD.         RS0781
078200                                                                  RS0782
078300      WRITE RECSAL-FD FROM REC-REG.                               RS0783
078400      EVALUATE TRUE                                               RS0784
078500          WHEN 88-FS-RECSAL-OK                                    RS0785
078600               ADD 1 TO WS-CANT-GRABADOS-RECOM                    RS0786
078700          WHEN OTHER                                              RS0787
078800               MOVE '3400-ESCRIBIR-RECOMENDACION' TO              RS0788
078900                                     WCANCELA-PARRAFO             RS0789
079000               MOVE 'RECSAL'         TO WCANCELA-RECURSO          RS0790
079100               MOVE 'WRITE'          TO WCANCELA-OPERACION        RS0791
079200               MOVE FS-RECSAL        TO WCANCELA-CODRET           RS0792
079300               MOVE 'ERROR EN WRITE' TO WCANCELA-MENSAJE          RS0793
079400               PERFORM 99999-CANCELO                              RS0794
079500      END-EVALUATE.                                               RS0795
079600                                                                  RS0796
079700  FIN-3400.                                                       RS0797
079800      EXIT.                                                       RS0798
079900                                                                  RS0799
080000  3500-ACUMULAR-RUTA.                                             RS0800
080100 *----------------                                                RS0801
080200      ADD 1 TO WS-CANT-WAYPTS-RUTA.                               RS0802
080300      ADD WS-CANT-PELIGROS-RADIO TO WS-CANT-PELIGROS-RUTA.        RS0803
080400      ADD WS-REDUCCION           TO WS-TOT-REDUCCION-RUTA.        RS0804
080500                                                                  RS0805
080600      IF WS-REDUCCION > WS-MAX-REDUCCION-RUTA                     RS0806
080700         MOVE WS-REDUCCION     TO WS-MAX-REDUCCION-RUTA           RS0807
080800         MOVE WPT-SECUENCIA    TO WS-SEQ-MAS-PELIGROSO            RS0808
080900      END-IF.                                                     RS0809
081000                                                                  RS0810
081100      IF WS-INTER-LAT-ANT NOT = ZERO OR WS-INTER-LNG-ANT NOT = 0  RS0811
081200         PERFORM 6400-INTERPOLAR-POSICION                         RS0812
081300      END-IF.                                                     RS0813
081400      MOVE WPT-LATITUD  TO WS-INTER-LAT-ANT.                      RS0814
081500      MOVE WPT-LONGITUD TO WS-INTER-LNG-ANT.                      RS0815
081600                                                                  RS0816
081700  FIN-3500.                                                       RS0817
081800      EXIT.                                                       RS0818
081900                                                                  RS0819
082000  4000-CONTROL-RUTA.                                              RS0820
082100 *----------------                                                RS0821
082200      IF 88-FS-WPTENT-EOF                                         RS0822
082300         GO TO FIN-4000                                           RS0823
082400      END-IF.                                                     RS0824
082500                                                                  RS0825
082600      IF WS-CANT-RUTAS = ZERO                                     RS0826
082700         MOVE WPT-RUTA-ID TO WS-RUTA-ANT                          RS0827
082800         ADD 1 TO WS-CANT-RUTAS                                   RS0828
082900         PERFORM 4500-REINICIAR-ACUM-RUTA                         RS0829
083000      ELSE                                                        RS0830
083100         IF WPT-RUTA-ID NOT = WS-RUTA-ANT                         RS0831
083200            PERFORM 4200-CORTE-RUTA                               RS0832
083300            MOVE WPT-RUTA-ID TO WS-RUTA-ANT                       RS0833
083400            ADD 1 TO WS-CANT-RUTAS                                RS0834
083500            PERFORM 4500-REINICIAR-ACUM-RUTA                      RS0835
083600         END-IF                                                   RS0836
083700      END-IF.                                                     RS0837
083800                                                                  RS0838
083900      ADD 1 TO WS-LINEA.                                          RS0839
084000      IF WS-LINEA > WCN-LINEAS-MAX                                RS0840
084100         PERFORM 4100-IMPRIME-TITULOS                             RS0841
084200      END-IF.                                                     RS0842
084300                                                                  RS0843
084400      PERFORM 4110-IMPRIME-DETALLE.                               RS0844
084500                                                                  RS0845
084600  FIN-4000.                                                       RS0846
084700      EXIT.                                                       RS0847
084800                                                                  RS0848
084900  4100-IMPRIME-TITULOS.                                           RS0849
085000 *-------------------                                             RS0850
085100      ADD 1 TO WS-HOJA.                                           RS0851
085200                                                                  RS0852
085300      MOVE SPACES                     TO WLINEA.                  RS0853
085400      MOVE 'FECHA'                    TO WLINEA (1:5).            RS0854
085500      MOVE WS-FEC-DD                  TO P038.                    RS0855
085600      MOVE '/'                        TO P043.                    RS0856
085700      MOVE WS-FEC-MM                  TO P048.                    RS0857
085800      MOVE '-'                        TO P053.                    RS0858
085900      MOVE WS-FEC-AAAA                TO P058.                    RS0859
086000      PERFORM 4120-WRITE-RPTSEG.                                  RS0860
086100                                                                  RS0861
086200      MOVE SPACES                     TO WLINEA.                  RS0862
086300      MOVE 'LISTADO DE SEGURIDAD DE RUTA - LOTE DE PELIGROS'      RS0863
086400                                      TO WLINEA (1:47).           RS0864
086500      MOVE WS-HOJA                    TO WS-HOJA-ED.              RS0865
086600      MOVE WS-HOJA-ED                 TO P058.                    RS0866
086700      PERFORM 4120-WRITE-RPTSEG.                                  RS0867
086800                                                                  RS0868
086900      MOVE SPACES                     TO WLINEA.                  RS0869
087000      PERFORM 4120-WRITE-RPTSEG.                                  RS0870
087100                                                                  RS0871
087200      MOVE SPACES                     TO WLINEA.                  RS0872
087300      MOVE 'RUTA'                     TO P001.                    RS0873
087400      MOVE 'SEQ'                      TO P007.                    RS0874
087500      MOVE 'LATITUD'                  TO P012.                    RS0875
087600      MOVE 'LONGITUD'                 TO P025.                    RS0876
087700      MOVE 'LIM'                      TO P038.                    RS0877
087800      MOVE 'REC'                      TO P043.                    RS0878
087900      MOVE 'RED'                      TO P048.                    RS0879
088000      MOVE 'PEL'                      TO P053.                    RS0880
088100      MOVE 'ESTADO'                   TO P058.                    RS0881
088200      PERFORM 4120-WRITE-RPTSEG.                                  RS0882
088300                                                                  RS0883
088400      MOVE ALL '-'                    TO WLINEA.                  RS0884
088500      PERFORM 4120-WRITE-RPTSEG.                                  RS0885
088600                                                                  RS0886
088700      MOVE 5 TO WS-LINEA.                                         RS0887
088800                                                                  RS0888
088900  FIN-4100.                                                       RS0889
089000      EXIT.                                                       RS0890
089100                                                                  RS0891
089200  4110-IMPRIME-DETALLE.                                           RS0892
089300 *-------------------                                             RS0893
089400      MOVE SPACES               TO WLINEA.                        RS0894
089500                                                                  RS0895
089600      MOVE WPT-RUTA-ID          TO WS-RUTA-ED.                    RS0896
089700      MOVE WS-RUTA-ED           TO P001.                          RS0897
089800      MOVE WPT-SECUENCIA        TO WS-SEQ-ED.                     RS0898
089900      MOVE WS-SEQ-ED            TO P007.                          RS0899
090000      MOVE WPT-LATITUD          TO WS-LAT-ED.                     RS0900
090100      MOVE WS-LAT-ED            TO P012.                          RS0901
090200      MOVE WPT-LONGITUD         TO WS-LNG-ED.                     RS0902
090300      MOVE WS-LNG-ED            TO P025.                          RS0903
090400      MOVE WS-LIMITE-EFECTIVO   TO WS-LIM-ED.                     RS0904
090500      MOVE WS-LIM-ED            TO P038.                          RS0905
090600      MOVE WS-VELOCIDAD-RECOM   TO WS-VELREC-ED.                  RS0906
090700      MOVE WS-VELREC-ED         TO P043.                          RS0907
090800      MOVE WS-REDUCCION         TO WS-RED-ED.                     RS0908
090900      MOVE WS-RED-ED            TO P048.                          RS0909
091000      MOVE WS-CANT-PELIGROS-RADIO TO WS-CANT-ED.                  RS0910
091100      MOVE WS-CANT-ED           TO P053.                          RS0911
091200      MOVE WS-ESTADO-SEGURIDAD  TO P058.                          RS0912
091300                                                                  RS0913
091400      PERFORM 4120-WRITE-RPTSEG.                                  RS0914
091500                                                                  RS0915
091600  FIN-4110.                                                       RS0916
091700      EXIT.                                                       RS0917
091800                                                                  RS0918
091900  4120-WRITE-RPTSEG.                                              RS0919
092000 *-------------------                                             RS0920
092100      WRITE RPTSEG-FD FROM WLINEA.                                RS0921
092200      EVALUATE TRUE                                               RS0922
092300          WHEN 88-FS-RPTSEG-OK                                    RS0923
092400               CONTINUE                                           RS0924
092500          WHEN OTHER                                              RS0925
092600               MOVE '4120-WRITE-RPTSEG'  TO WCANCELA-PARRAFO      RS0926
092700               MOVE 'RPTSEG'             TO WCANCELA-RECURSO      RS0927
092800               MOVE 'WRITE'              TO WCANCELA-OPERACION    RS0928
092900               MOVE FS-RPTSEG            TO WCANCELA-CODRET       RS0929
093000               MOVE WLINEA               TO WCANCELA-MENSAJE      RS0930
093100               PERFORM 99999-CANCELO                              RS0931
093200      END-EVALUATE.                                               RS0932
093300                                                                  RS0933
093400  FIN-4120.                                                       RS0934
093500      EXIT.                                                       RS0935
093600                                                                  RS0936
093700  4200-CORTE-RUTA.                                                RS0937
093800 *--------------                                                  RS0938
093900      PERFORM 4210-CLASIFICAR-RUTA.                               RS0939
094000      PERFORM 4220-BUSCAR-TRAMO-PELIGROSO.                        RS0940
094100      PERFORM 4230-ARMAR-DISTRIBUCIONES.                          RS0941
094200      PERFORM 4240-CALCULAR-DEMORA.                               RS0942
094300      PERFORM 6300-CALCULAR-CAJA-RUTA.                            RS0943
094400      PERFORM 6310-CONTAR-PELIGROS-CORREDOR.                      RS0944
094500                                                                  RS0945
094600      PERFORM 4400-IMPRIME-RESUMEN-RUTA.                          RS0946
094700                                                                  RS0947
094800      ADD WS-CANT-PELIGROS-RUTA TO WS-CANT-PELIGROS-TOTAL.        RS0948
094900                                                                  RS0949
095000  FIN-4200.                                                       RS0950
095100      EXIT.                                                       RS0951
095200                                                                  RS0952
095300  4210-CLASIFICAR-RUTA.                                           RS0953
095400 *--------------------                                            RS0954
095500      IF WS-CANT-PELIGROS-RUTA = ZERO                             RS0955
095600         MOVE 'SAFE'         TO WS-NIVEL-SEGURIDAD-RUTA           RS0956
095700      ELSE                                                        RS0957
095800         COMPUTE WS-PROM-REDUCCION-RUTA ROUNDED =                 RS0958
095900                 WS-TOT-REDUCCION-RUTA / WS-CANT-WAYPTS-RUTA      RS0959
096000         EVALUATE TRUE                                            RS0960
096100             WHEN WS-PROM-REDUCCION-RUTA NOT > 10.0               RS0961
096200                  MOVE 'LOW RISK'      TO WS-NIVEL-SEGURIDAD-RUTA RS0962
096300             WHEN WS-PROM-REDUCCION-RUTA NOT > 20.0               RS0963
096400                  MOVE 'MODERATE RISK' TO WS-NIVEL-SEGURIDAD-RUTA RS0964
096500             WHEN OTHER                                           RS0965
096600                  MOVE 'HIGH RISK'     TO WS-NIVEL-SEGURIDAD-RUTA RS0966
096700         END-EVALUATE                                             RS0967
096800      END-IF.                                                     RS0968
096900                                                                  RS0969
097000  FIN-4210.                                                       RS0970
097100      EXIT.                                                       RS0971
097200                                                                  RS0972
097300  4220-BUSCAR-TRAMO-PELIGROSO.                                    RS0973
097400 *---------------------------                                     RS0974
097500 *    EL TRAMO MAS PELIGROSO YA FUE DETERMINADO WAYPOINT A        *RS0975
097600 *    WAYPOINT EN 3500-ACUMULAR-RUTA (WS-MAX-REDUCCION-RUTA Y     *RS0976
097700 *    WS-SEQ-MAS-PELIGROSO).  ESTE PARRAFO QUEDA COMO PUNTO DE    *RS0977
097800 *    ENGANCHE PARA UN FUTURO CRITERIO DE DESEMPATE.              *RS0978
097900      CONTINUE.                                                   RS0979
098000                                                                  RS0980
098100  FIN-4220.                                                       RS0981
098200      EXIT.                                                       RS0982
098300                                                                  RS0983
098400  4230-ARMAR-DISTRIBUCIONES.                                      RS0984
098500 *--------------------------                                      RS0985
098600 *    LAS DISTRIBUCIONES SE VAN ACUMULANDO POR TIPO Y SEVERIDAD   *RS0986
098700 *    DESDE 6010-EVALUA-UN-PELIGRO A MEDIDA QUE SE SELECCIONAN    *RS0987
098800 *    LOS PELIGROS CERCANOS DE CADA WAYPOINT.  ESTE PARRAFO       *RS0988
098900 *    QUEDA COMO PUNTO DE ENGANCHE PARA UNA FUTURA REDISTRIBUCION.*RS0989
099000      CONTINUE.                                                   RS0990
099100                                                                  RS0991
099200  FIN-4230.                                                       RS0992
099300      EXIT.                                                       RS0993
099400                                                                  RS0994
099500  4240-CALCULAR-DEMORA.                                           RS0995
099600 *-------------------                                             RS0996
099700      COMPUTE WS-MINUTOS-DEMORA ROUNDED =                         RS0997
099800              WS-TOT-REDUCCION-RUTA * 0.1.                        RS0998
099900                                                                  RS0999
100000  FIN-4240.                                                       RS1000
100100      EXIT.                                                       RS1001
100200                                                                  RS1002
100300  4400-IMPRIME-RESUMEN-RUTA.                                      RS1003
100400 *------------------------                                        RS1004
100500      MOVE SPACES               TO WLINEA.                        RS1005
100600      MOVE WS-RUTA-ANT          TO WS-RUTA-ED.                    RS1006
100700      MOVE WS-CANT-WAYPTS-RUTA  TO WS-CANT-ED.                    RS1007
100800      MOVE WS-CANT-PELIGROS-RUTA TO WS-CANT5-ED.                  RS1008
100900      MOVE WS-PROM-REDUCCION-RUTA TO WS-PROM-ED.                  RS1009
101000      STRING 'RUTA '           DELIMITED BY SIZE                  RS1010
101100             WS-RUTA-ED        DELIMITED BY SIZE                  RS1011
101200             '  WAYPOINTS '    DELIMITED BY SIZE                  RS1012
101300             WS-CANT-ED        DELIMITED BY SIZE                  RS1013
101400             '  PELIGROS '     DELIMITED BY SIZE                  RS1014
101500             WS-CANT5-ED       DELIMITED BY SIZE                  RS1015
101600             '  REDUC.PROM '   DELIMITED BY SIZE                  RS1016
101700             WS-PROM-ED        DELIMITED BY SIZE                  RS1017
101800             '  NIVEL '        DELIMITED BY SIZE                  RS1018
101900             WS-NIVEL-SEGURIDAD-RUTA DELIMITED BY SIZE            RS1019
102000        INTO WLINEA                                               RS1020
102100      END-STRING.                                                 RS1021
102200      PERFORM 4120-WRITE-RPTSEG.                                  RS1022
102300                                                                  RS1023
102400      MOVE SPACES               TO WLINEA.                        RS1024
102500      MOVE WS-SEQ-MAS-PELIGROSO TO WS-SEQ-ED.                     RS1025
102600      MOVE WS-MAX-REDUCCION-RUTA TO WS-RED-ED.                    RS1026
102700      MOVE WS-MINUTOS-DEMORA    TO WS-MIN-ED.                     RS1027
102800      STRING 'TRAMO MAS PELIGROSO SEQ '  DELIMITED BY SIZE        RS1028
102900             WS-SEQ-ED         DELIMITED BY SIZE                  RS1029
103000             '  REDUCCION '    DELIMITED BY SIZE                  RS1030
103100             WS-RED-ED         DELIMITED BY SIZE                  RS1031
103200             '  DEMORA EST. '  DELIMITED BY SIZE                  RS1032
103300             WS-MIN-ED         DELIMITED BY SIZE                  RS1033
103400             ' MIN'            DELIMITED BY SIZE                  RS1034
103500        INTO WLINEA                                               RS1035
103600      END-STRING.                                                 RS1036
103700      PERFORM 4120-WRITE-RPTSEG.                                  RS1037
103800                                                                  RS1038
103900      MOVE SPACES               TO WLINEA.                        RS1039
104000      MOVE 1                    TO WS-PUNTERO-LINEA.              RS1040
104100      MOVE WS-CANT-POTHOLE      TO WS-CANT5-ED.                   RS1041
104200      STRING 'DISTRIB.TIPO POTHOLE '  DELIMITED BY SIZE           RS1042
104300             WS-CANT5-ED        DELIMITED BY SIZE                 RS1043
104400        INTO WLINEA WITH POINTER WS-PUNTERO-LINEA                 RS1044
104500      END-STRING.                                                 RS1045
104600      MOVE WS-CANT-CRACK        TO WS-CANT5-ED.                   RS1046
104700      STRING '  CRACK '         DELIMITED BY SIZE                 RS1047
104800             WS-CANT5-ED        DELIMITED BY SIZE                 RS1048
104900        INTO WLINEA WITH POINTER WS-PUNTERO-LINEA                 RS1049
105000      END-STRING.                                                 RS1050
105100      MOVE WS-CANT-DEBRIS       TO WS-CANT5-ED.                   RS1051
105200      STRING '  DEBRIS '        DELIMITED BY SIZE                 RS1052
105300             WS-CANT5-ED        DELIMITED BY SIZE                 RS1053
105400        INTO WLINEA WITH POINTER WS-PUNTERO-LINEA                 RS1054
105500      END-STRING.                                                 RS1055
105600      MOVE WS-CANT-CONSTRUCCION TO WS-CANT5-ED.                   RS1056
105700      STRING '  CONSTRUCTION '  DELIMITED BY SIZE                 RS1057
105800             WS-CANT5-ED        DELIMITED BY SIZE                 RS1058
105900        INTO WLINEA WITH POINTER WS-PUNTERO-LINEA                 RS1059
106000      END-STRING.                                                 RS1060
106100      MOVE WS-CANT-FLOODING     TO WS-CANT5-ED.                   RS1061
106200      STRING '  FLOODING '      DELIMITED BY SIZE                 RS1062
106300             WS-CANT5-ED        DELIMITED BY SIZE                 RS1063
106400        INTO WLINEA WITH POINTER WS-PUNTERO-LINEA                 RS1064
106500      END-STRING.                                                 RS1065
106600      PERFORM 4120-WRITE-RPTSEG.                                  RS1066
106700                                                                  RS1067
106800      MOVE SPACES               TO WLINEA.                        RS1068
106900      MOVE 1                    TO WS-PUNTERO-LINEA.              RS1069
107000      MOVE WS-CANT-LOW          TO WS-CANT5-ED.                   RS1070
107100      STRING 'DISTRIB.SEVERIDAD LOW '  DELIMITED BY SIZE          RS1071
107200             WS-CANT5-ED        DELIMITED BY SIZE                 RS1072
107300        INTO WLINEA WITH POINTER WS-PUNTERO-LINEA                 RS1073
107400      END-STRING.                                                 RS1074
107500      MOVE WS-CANT-MEDIUM       TO WS-CANT5-ED.                   RS1075
107600      STRING '  MEDIUM '        DELIMITED BY SIZE                 RS1076
107700             WS-CANT5-ED        DELIMITED BY SIZE                 RS1077
107800        INTO WLINEA WITH POINTER WS-PUNTERO-LINEA                 RS1078
107900      END-STRING.                                                 RS1079
108000      MOVE WS-CANT-HIGH         TO WS-CANT5-ED.                   RS1080
108100      STRING '  HIGH '          DELIMITED BY SIZE                 RS1081
108200             WS-CANT5-ED        DELIMITED BY SIZE                 RS1082
108300        INTO WLINEA WITH POINTER WS-PUNTERO-LINEA                 RS1083
108400      END-STRING.                                                 RS1084
108500      PERFORM 4120-WRITE-RPTSEG.                                  RS1085
108600                                                                  RS1086
108700      MOVE SPACES               TO WLINEA.                        RS1087
108800      PERFORM 4120-WRITE-RPTSEG.                                  RS1088
108900                                                                  RS1089
109000      ADD 5 TO WS-LINEA.                                          RS1090
109100                                                                  RS1091
109200  FIN-4400.                                                       RS1092
109300      EXIT.                                                       RS1093
109400      EXIT.                                                       RS1094
109500                                                                  RS1095
109600  4500-REINICIAR-ACUM-RUTA.                                       RS1096
109700 *-----------------------                                         RS1097
109800      INITIALIZE WS-CANT-WAYPTS-RUTA                              RS1098
109900                 WS-CANT-PELIGROS-RUTA                            RS1099
110000                 WS-TOT-REDUCCION-RUTA                            RS1100
110100                 WS-PROM-REDUCCION-RUTA                           RS1101
110200                 WS-MAX-REDUCCION-RUTA                            RS1102
110300                 WS-SEQ-MAS-PELIGROSO                             RS1103
110400                 WS-NIVEL-SEGURIDAD-RUTA                          RS1104
110500                 WS-MINUTOS-DEMORA                                RS1105
110600                 WS-DIST-TIPO                                     RS1106
110700                 WS-DIST-SEVERIDAD                                RS1107
110800                 WS-CAJA-NORTE                                    RS1108
110900                 WS-CAJA-SUR                                      RS1109
111000                 WS-CAJA-ESTE                                     RS1110
111100                 WS-CAJA-OESTE                                    RS1111
111200                 WS-CANT-PELIGROS-CORREDOR.                       RS1112
111300                                                                  RS1113
111400  FIN-4500.                                                       RS1114
111500      EXIT.                                                       RS1115
111600                                                                  RS1116
111700  5000-FINALIZAR.                                                 RS1117
111800 *-------------                                                   RS1118
111900      PERFORM 4200-CORTE-RUTA.                                    RS1119
112000                                                                  RS1120
112100      PERFORM 6600-CONTAR-PELIGROS-FILTRO.                        RS1121
112200                                                                  RS1122
112300      PERFORM 5100-IMPRIME-TOTALES.                               RS1123
112400                                                                  RS1124
112500      PERFORM 5200-CERRAR-ARCHIVOS.                               RS1125
112600                                                                  RS1126
112700  FIN-5000.                                                       RS1127
112800      EXIT.                                                       RS1128
112900                                                                  RS1129
113000  5100-IMPRIME-TOTALES.                                           RS1130
113100 *-------------------                                             RS1131
113200      MOVE SPACES               TO WLINEA.                        RS1132
113300      MOVE 'TOTALES GENERALES DEL LOTE' TO WLINEA (1:26).         RS1133
113400      PERFORM 4120-WRITE-RPTSEG.                                  RS1134
113500                                                                  RS1135
113600      MOVE WS-CANT-RUTAS         TO WS-CANT5-ED.                  RS1136
113700      MOVE SPACES               TO WLINEA.                        RS1137
113800      STRING 'RUTAS PROCESADAS '   DELIMITED BY SIZE              RS1138
113900             WS-CANT5-ED          DELIMITED BY SIZE               RS1139
114000        INTO WLINEA                                               RS1140
114100      END-STRING.                                                 RS1141
114200      PERFORM 4120-WRITE-RPTSEG.                                  RS1142
114300                                                                  RS1143
114400      MOVE WS-CANT-WAYPTS-TOTAL  TO WS-CANT6-ED.                  RS1144
114500      MOVE SPACES               TO WLINEA.                        RS1145
114600      STRING 'WAYPOINTS PROCESADOS '  DELIMITED BY SIZE           RS1146
114700             WS-CANT6-ED           DELIMITED BY SIZE              RS1147
114800        INTO WLINEA                                               RS1148
114900      END-STRING.                                                 RS1149
115000      PERFORM 4120-WRITE-RPTSEG.                                  RS1150
115100                                                                  RS1151
115200      MOVE SPACES               TO WLINEA.                        RS1152
115300      MOVE WS-CANT-PELIGROS-TOTAL TO WS-CANT7-ED.                 RS1153
115400      STRING 'PELIGROS VISTOS EN RUTAS '  DELIMITED BY SIZE       RS1154
115500             WS-CANT7-ED         DELIMITED BY SIZE                RS1155
115600        INTO WLINEA                                               RS1156
115700      END-STRING.                                                 RS1157
115800      PERFORM 4120-WRITE-RPTSEG.                                  RS1158
115900                                                                  RS1159
116000      MOVE SPACES               TO WLINEA.                        RS1160
116100      MOVE WS-CANT-GRABADOS-RECOM TO WS-CANT7-ED.                 RS1161
116200      STRING 'RECOMENDACIONES GRABADAS '   DELIMITED BY SIZE      RS1162
116300             WS-CANT7-ED         DELIMITED BY SIZE                RS1163
116400        INTO WLINEA                                               RS1164
116500      END-STRING.                                                 RS1165
116600      PERFORM 4120-WRITE-RPTSEG.                                  RS1166
116700                                                                  RS1167
116800      MOVE SPACES               TO WLINEA.                        RS1168
116900      MOVE WS-CANT-PELIGROS-FILTRADOS TO WS-CANT6-ED.             RS1169
117000      STRING 'PELIGROS DETECTADOS ULTIMAS 24 HS '  DELIMITED BY SIZERS1170
117100             WS-CANT6-ED          DELIMITED BY SIZE               RS1171
117200        INTO WLINEA                                               RS1172
117300      END-STRING.                                                 RS1173
117400      PERFORM 4120-WRITE-RPTSEG.                                  RS1174
117500                                                                  RS1175
117600      MOVE SPACES               TO WLINEA.                        RS1176
117700      MOVE 1                    TO WS-PUNTERO-LINEA.              RS1177
117800      MOVE WS-CANT-LEIDOS-PELIGROS TO WS-CANT6-ED.                RS1178
117900      STRING 'MAESTRO PELIGROS LEIDOS '  DELIMITED BY SIZE        RS1179
118000             WS-CANT6-ED         DELIMITED BY SIZE                RS1180
118100        INTO WLINEA WITH POINTER WS-PUNTERO-LINEA                 RS1181
118200      END-STRING.                                                 RS1182
118300      MOVE WS-CANT-ACEPT-PELIGROS  TO WS-CANT6-ED.                RS1183
118400      STRING '  ACEPTADOS '     DELIMITED BY SIZE                 RS1184
118500             WS-CANT6-ED         DELIMITED BY SIZE                RS1185
118600        INTO WLINEA WITH POINTER WS-PUNTERO-LINEA                 RS1186
118700      END-STRING.                                                 RS1187
118800      MOVE WS-CANT-RECHZ-PELIGROS  TO WS-CANT6-ED.                RS1188
118900      STRING '  RECHAZADOS '    DELIMITED BY SIZE                 RS1189
119000             WS-CANT6-ED         DELIMITED BY SIZE                RS1190
119100        INTO WLINEA WITH POINTER WS-PUNTERO-LINEA                 RS1191
119200      END-STRING.                                                 RS1192
119300      PERFORM 4120-WRITE-RPTSEG.                                  RS1193
119400                                                                  RS1194
119500      DISPLAY ' '.                                                RS1195
119600      DISPLAY '****************************************'.         RS1196
119700      DISPLAY 'TOTALES DE CONTROL PGM: RUTSEG01        '.         RS1197
119800      DISPLAY '****************************************'.         RS1198
119900      DISPLAY '* PELIGROS LEIDOS      : ' WS-CANT-LEIDOS-PELIGROS.RS1199
120000      DISPLAY '* PELIGROS ACEPTADOS   : ' WS-CANT-ACEPT-PELIGROS. RS1200
120100      DISPLAY '* PELIGROS RECHAZADOS  : ' WS-CANT-RECHZ-PELIGROS. RS1201
120200      DISPLAY '* RUTAS PROCESADAS     : ' WS-CANT-RUTAS.          RS1202
120300      DISPLAY '* WAYPOINTS PROCESADOS : ' WS-CANT-WAYPTS-TOTAL.   RS1203
120400      DISPLAY '* RECOMENDACIONES ESC. : ' WS-CANT-GRABADOS-RECOM. RS1204
120500      DISPLAY '* PELIGROS ULT. 24 HS  : ' WS-CANT-PELIGROS-FILTRADOS.RS1205
120600      DISPLAY '****************************************'.         RS1206
120700      DISPLAY ' '.                                                RS1207
120800                                                                  RS1208
120900  FIN-5100.                                                       RS1209
121000      EXIT.                                                       RS1210
121100                                                                  RS1211
121200  5200-CERRAR-ARCHIVOS.                                           RS1212
121300 *-------------------                                             RS1213
121400      IF 88-OPEN-HZMAE-SI                                         RS1214
121500         CLOSE HZMAE                                              RS1215
121600      END-IF.                                                     RS1216
121700      IF 88-OPEN-WPTENT-SI                                        RS1217
121800         CLOSE WPTENT                                             RS1218
121900      END-IF.                                                     RS1219
122000      IF 88-OPEN-RECSAL-SI                                        RS1220
122100         CLOSE RECSAL                                             RS1221
122200      END-IF.                                                     RS1222
122300      IF 88-OPEN-RPTSEG-SI                                        RS1223
122400         CLOSE RPTSEG                                             RS1224
122500      END-IF.                                                     RS1225
122600      IF 88-OPEN-RPTRCH-SI                                        RS1226
122700         CLOSE RPTRCH                                             RS1227
122800      END-IF.                                                     RS1228
122900                                                                  RS1229
123000  FIN-5200.                                                       RS1230
123100      EXIT.                                                       RS1231
123200                                                                  RS1232
123300  6000-BUSCAR-PELIGROS-CERCANOS.                                  RS1233
123400 *-----------------------------                                   RS1234
123500      MOVE ZERO TO WS-CANT-PELIGROS-RADIO WS-IMPACTO-TOTAL.       RS1235
123600                                                                  RS1236
123700      IF WT-CANT-PELIGROS > ZERO                                  RS1237
123800         PERFORM 6010-EVALUA-UN-PELIGRO                           RS1238
123900             VARYING IDX-HZ FROM 1 BY 1                           RS1239
124000             UNTIL IDX-HZ > WT-CANT-PELIGROS                      RS1240
124100      END-IF.                                                     RS1241
124200                                                                  RS1242
124300      IF WS-IMPACTO-TOTAL > 0.8000                                RS1243
124400         MOVE 0.8000 TO WS-IMPACTO-TOTAL                          RS1244
124500      END-IF.                                                     RS1245
124600                                                                  RS1246
124700  FIN-6000.                                                       RS1247
124800      EXIT.                                                       RS1248
124900                                                                  RS1249
125000  6010-EVALUA-UN-PELIGRO.                                         RS1250
125100 *----------------------                                          RS1251
125200      IF HZT-LATITUD (IDX-HZ) NOT < WPT-LATITUD - WS-RADIO-EFECTI RS1252
125300 -    'VO / 111.00                                                RS1253
125400         AND HZT-LATITUD (IDX-HZ) NOT > WPT-LATITUD +             RS1254
125500             WS-RADIO-EFECTIVO / 111.00                           RS1255
125600         AND HZT-LONGITUD (IDX-HZ) NOT < WPT-LONGITUD -           RS1256
125700             WS-RADIO-EFECTIVO / 111.00                           RS1257
125800         AND HZT-LONGITUD (IDX-HZ) NOT > WPT-LONGITUD +           RS1258
125900             WS-RADIO-EFECTIVO / 111.00                           RS1259
126000                                                                  RS1260
126100         MOVE HZT-LATITUD (IDX-HZ)  TO WS-LAT2-RAD-INPUT          RS1261
126200         PERFORM 6200-CALCULAR-DISTANCIA                          RS1262
126300                                                                  RS1263
126400         IF WS-DISTANCIA-KM NOT > WS-RADIO-EFECTIVO               RS1264
126500            ADD 1 TO WS-CANT-PELIGROS-RADIO                       RS1265
126600            PERFORM 7000-FACTOR-SEVERIDAD                         RS1266
126700            PERFORM 7100-FACTOR-DISTANCIA                         RS1267
126800            COMPUTE WS-IMPACTO-UNIT =                             RS1268
126900                    (1 - WS-FACTOR-SEVERIDAD) * WS-FACTOR-DISTANC RS1269
127000 -    'IA                                                         RS1270
127100            ADD WS-IMPACTO-UNIT TO WS-IMPACTO-TOTAL               RS1271
127200            PERFORM 6020-TALLY-DISTRIBUCION                       RS1272
127300         END-IF                                                   RS1273
127400      END-IF.                                                     RS1274
127500                                                                  RS1275
127600  FIN-6010.                                                       RS1276
127700      EXIT.                                                       RS1277
127800                                                                  RS1278
127900  6020-TALLY-DISTRIBUCION.                                        RS1279
128000 *------------------------                                        RS1280
128100      EVALUATE HZT-TIPO (IDX-HZ)                                  RS1281
128200          WHEN 'POTHOLE     '                                     RS1282
128300               ADD 1 TO WS-CANT-POTHOLE                           RS1283
128400          WHEN 'CRACK       '                                     RS1284
128500               ADD 1 TO WS-CANT-CRACK                             RS1285
128600          WHEN 'DEBRIS      '                                     RS1286
128700               ADD 1 TO WS-CANT-DEBRIS                            RS1287
128800          WHEN 'CONSTRUCTION'                                     RS1288
128900               ADD 1 TO WS-CANT-CONSTRUCCION                      RS1289
129000          WHEN 'FLOODING    '                                     RS1290
129100               ADD 1 TO WS-CANT-FLOODING                          RS1291
129200      END-EVALUATE.                                               RS1292
129300                                                                  RS1293
129400      EVALUATE HZT-SEVERIDAD (IDX-HZ)                             RS1294
129500          WHEN 'LOW   '                                           RS1295
129600               ADD 1 TO WS-CANT-LOW                               RS1296
129700          WHEN 'MEDIUM'                                           RS1297
129800               ADD 1 TO WS-CANT-MEDIUM                            RS1298
129900          WHEN 'HIGH  '                                           RS1299
130000               ADD 1 TO WS-CANT-HIGH                              RS1300
130100      END-EVALUATE.                                               RS1301
130200                                                                  RS1302
130300  FIN-6020.                                                       RS1303
130400      EXIT.                                                       RS1304
130500                                                                  RS1305
130600  6200-CALCULAR-DISTANCIA.                                        RS1306
130700 *-----------------------                                         RS1307
130800      COMPUTE WS-LAT1-RAD = WPT-LATITUD * WS-GRADOS-A-RAD.        RS1308
130900      COMPUTE WS-LAT2-RAD = WS-LAT2-RAD-INPUT * WS-GRADOS-A-RAD.  RS1309
131000      COMPUTE WS-DELTA-LAT-RAD =                                  RS1310
131100              (WS-LAT2-RAD-INPUT - WPT-LATITUD) * WS-GRADOS-A-RAD.RS1311
131200      COMPUTE WS-DELTA-LNG-RAD =                                  RS1312
131300              (HZT-LONGITUD (IDX-HZ) - WPT-LONGITUD)              RS1313
131400               * WS-GRADOS-A-RAD.                                 RS1314
131500                                                                  RS1315
131600      PERFORM 6220-CALC-SENO-DIV2.                                RS1316
131700      MOVE WS-SENO-MEDIO      TO WS-SIN-DLAT2.                    RS1317
131800                                                                  RS1318
131900      PERFORM 6230-CALC-COSENO.                                   RS1319
132000                                                                  RS1320
132100      COMPUTE WS-VAL-A = (WS-SIN-DLAT2 * WS-SIN-DLAT2)            RS1321
132200              + (WS-COS-LAT1 * WS-COS-LAT2 *                      RS1322
132300                WS-SIN-DLNG2 * WS-SIN-DLNG2).                     RS1323
132400                                                                  RS1324
132500      COMPUTE WS-VAL-1-MENOS-A = 1 - WS-VAL-A.                    RS1325
132600                                                                  RS1326
132700      IF WS-VAL-1-MENOS-A NOT > ZERO                              RS1327
132800         MOVE ZERO TO WS-DISTANCIA-KM                             RS1328
132900      ELSE                                                        RS1329
133000         COMPUTE WS-RAZON-Z = WS-VAL-A / WS-VAL-1-MENOS-A         RS1330
133100         MOVE WS-RAZON-Z         TO WS-SQRT-N                     RS1331
133200         PERFORM 6250-RAIZ-CUADRADA                               RS1332
133300         MOVE WS-SQRT-X          TO WS-RAZON-Z                    RS1333
133400         PERFORM 6240-CALC-ATAN                                   RS1334
133500         COMPUTE WS-VAL-C = 2 * WS-ATAN-Z                         RS1335
133600         COMPUTE WS-DISTANCIA-KM ROUNDED =                        RS1336
133700                 WS-RADIO-TIERRA-KM * WS-VAL-C                    RS1337
133800      END-IF.                                                     RS1338
133900                                                                  RS1339
134000  FIN-6200.                                                       RS1340
134100      EXIT.                                                       RS1341
134200                                                                  RS1342
134300  6220-CALC-SENO-DIV2.                                            RS1343
134400 *-------------------                                             RS1344
134500 *    SENO DE (DELTA-LAT/2) POR SERIE DE TAYLOR (ANGULO PEQUENO)  *RS1345
134600      COMPUTE WS-ANGULO-MEDIO = WS-DELTA-LAT-RAD / 2.             RS1346
134700      COMPUTE WS-SENO-MEDIO =                                     RS1347
134800              WS-ANGULO-MEDIO                                     RS1348
134900              - ((WS-ANGULO-MEDIO ** 3) / 6)                      RS1349
135000              + ((WS-ANGULO-MEDIO ** 5) / 120).                   RS1350
135100                                                                  RS1351
135200      COMPUTE WS-ANGULO-MEDIO = WS-DELTA-LNG-RAD / 2.             RS1352
135300      COMPUTE WS-SIN-DLNG2 =                                      RS1353
135400              WS-ANGULO-MEDIO                                     RS1354
135500              - ((WS-ANGULO-MEDIO ** 3) / 6)                      RS1355
135600              + ((WS-ANGULO-MEDIO ** 5) / 120).                   RS1356
135700                                                                  RS1357
135800  FIN-6220.                                                       RS1358
135900      EXIT.                                                       RS1359
136000                                                                  RS1360
136100  6230-CALC-COSENO.                                               RS1361
136200 *----------------                                                RS1362
136300 *    COSENO DE LAS LATITUDES POR SERIE DE TAYLOR (7 TERMINOS)    *RS1363
136400      COMPUTE WS-COS-LAT1 =                                       RS1364
136500              1 - ((WS-LAT1-RAD ** 2) / 2)                        RS1365
136600                + ((WS-LAT1-RAD ** 4) / 24)                       RS1366
136700                - ((WS-LAT1-RAD ** 6) / 720).                     RS1367
136800                                                                  RS1368
136900      COMPUTE WS-COS-LAT2 =                                       RS1369
137000              1 - ((WS-LAT2-RAD ** 2) / 2)                        RS1370
137100                + ((WS-LAT2-RAD ** 4) / 24)                       RS1371
137200                - ((WS-LAT2-RAD ** 6) / 720).                     RS1372
137300                                                                  RS1373
137400  FIN-6230.                                                       RS1374
137500      EXIT.                                                       RS1375
137600                                                                  RS1376
137700  6240-CALC-ATAN.                                                 RS1377
137800 *---------------                                                 RS1378
137900 *    ARCOTANGENTE POR SERIE DE TAYLOR (VALIDA PARA |Z| <= 1)     *RS1379
138000      COMPUTE WS-ATAN-Z =                                         RS1380
138100              WS-RAZON-Z                                          RS1381
138200              - ((WS-RAZON-Z ** 3) / 3)                           RS1382
138300              + ((WS-RAZON-Z ** 5) / 5)                           RS1383
138400              - ((WS-RAZON-Z ** 7) / 7).                          RS1384
138500                                                                  RS1385
138600  FIN-6240.                                                       RS1386
138700      EXIT.                                                       RS1387
138800                                                                  RS1388
138900  6250-RAIZ-CUADRADA.                                             RS1389
139000 *-------------------                                             RS1390
139100 *    RAIZ CUADRADA POR EL METODO DE NEWTON-RAPHSON (6 PASADAS)   *RS1391
139200      IF WS-SQRT-N = ZERO                                         RS1392
139300         MOVE ZERO TO WS-SQRT-X                                   RS1393
139400      ELSE                                                        RS1394
139500         COMPUTE WS-SQRT-X = WS-SQRT-N / 2                        RS1395
139600         PERFORM 6251-ITERAR-NEWTON 6 TIMES                       RS1396
139700      END-IF.                                                     RS1397
139800                                                                  RS1398
139900  FIN-6250.                                                       RS1399
140000      EXIT.                                                       RS1400
140100                                                                  RS1401
140200  6251-ITERAR-NEWTON.                                             RS1402
140300 *-----------------                                               RS1403
140400      COMPUTE WS-SQRT-X ROUNDED =                                 RS1404
140500              (WS-SQRT-X + (WS-SQRT-N / WS-SQRT-X)) / 2.          RS1405
140600                                                                  RS1406
140700  FIN-6251.                                                       RS1407
140800      EXIT.                                                       RS1408
140900                                                                  RS1409
141000  6300-CALCULAR-CAJA-RUTA.                                        RS1410
141100 *-----------------------                                         RS1411
141200 *    CAJA DE CORREDOR DE RUTA: ULTIMO WAYPOINT VISTO EXPANDIDO   *RS1412
141300 *    EN WS-BUFFER-CORREDOR-KM/111 GRADOS.  DIAGNOSTICO DE CORTE. *RS1413
141400      COMPUTE WS-CAJA-NORTE = WPT-LATITUD  +                      RS1414
141500              (WS-BUFFER-CORREDOR-KM / 111.00).                   RS1415
141600      COMPUTE WS-CAJA-SUR   = WPT-LATITUD  -                      RS1416
141700              (WS-BUFFER-CORREDOR-KM / 111.00).                   RS1417
141800      COMPUTE WS-CAJA-ESTE  = WPT-LONGITUD +                      RS1418
141900              (WS-BUFFER-CORREDOR-KM / 111.00).                   RS1419
142000      COMPUTE WS-CAJA-OESTE = WPT-LONGITUD -                      RS1420
142100              (WS-BUFFER-CORREDOR-KM / 111.00).                   RS1421
142200                                                                  RS1422
142300  FIN-6300.                                                       RS1423
142400      EXIT.                                                       RS1424
142500                                                                  RS1425
142600  6310-CONTAR-PELIGROS-CORREDOR.                                  RS1426
142700 *----------------------------                                    RS1427
142800      MOVE ZERO TO WS-CANT-PELIGROS-CORREDOR.                     RS1428
142900                                                                  RS1429
143000      IF WT-CANT-PELIGROS > ZERO                                  RS1430
143100         PERFORM 6320-EVALUA-CORREDOR                             RS1431
143200             VARYING IDX-HZ FROM 1 BY 1                           RS1432
143300             UNTIL IDX-HZ > WT-CANT-PELIGROS                      RS1433
143400      END-IF.                                                     RS1434
143500                                                                  RS1435
143600      DISPLAY 'PELIGROS EN CORREDOR RUTA ' WS-RUTA-ANT            RS1436
143700              ' : ' WS-CANT-PELIGROS-CORREDOR.                    RS1437
143800                                                                  RS1438
143900  FIN-6310.                                                       RS1439
144000      EXIT.                                                       RS1440
144100                                                                  RS1441
144200  6320-EVALUA-CORREDOR.                                           RS1442
144300 *-------------------                                             RS1443
144400      IF HZT-LATITUD (IDX-HZ)  NOT < WS-CAJA-SUR                  RS1444
144500         AND HZT-LATITUD (IDX-HZ)  NOT > WS-CAJA-NORTE            RS1445
144600         AND HZT-LONGITUD (IDX-HZ) NOT < WS-CAJA-OESTE            RS1446
144700         AND HZT-LONGITUD (IDX-HZ) NOT > WS-CAJA-ESTE             RS1447
144800         ADD 1 TO WS-CANT-PELIGROS-CORREDOR                       RS1448
144900      END-IF.                                                     RS1449
145000                                                                  RS1450
145100  FIN-6320.                                                       RS1451
145200      EXIT.                                                       RS1452
145300                                                                  RS1453
145400  6400-INTERPOLAR-POSICION.                                       RS1454
145500 *-----------------------                                         RS1455
145600 *    INTERPOLACION LINEAL DE POSICION ENTRE DOS WAYPOINTS        *RS1456
145700 *    CONSECUTIVOS DE LA RUTA, PROGRESO FIJO DE DIAGNOSTICO 0.5.  *RS1457
145800      COMPUTE WS-INTER-LAT-RES =                                  RS1458
145900              WS-INTER-LAT-ANT + ((WPT-LATITUD - WS-INTER-LAT-ANT RS1459
146000 -    ') * WS-INTER-PROGRESO).                                    RS1460
146100      COMPUTE WS-INTER-LNG-RES =                                  RS1461
146200              WS-INTER-LNG-ANT + ((WPT-LONGITUD - WS-INTER-LNG-AN RS1462
146300 -    'T) * WS-INTER-PROGRESO).                                   RS1463
146400                                                                  RS1464
146500      PERFORM 6410-AVANZAR-PROGRESO.                              RS1465
146600                                                                  RS1466
146700  FIN-6400.                                                       RS1467
146800      EXIT.                                                       RS1468
146900                                                                  RS1469
147000  6410-AVANZAR-PROGRESO.                                          RS1470
147100 *----------------------                                          RS1471
147200 *    AVANCE DE PROGRESO A LO LARGO DEL TRAMO A LA VELOCIDAD      *RS1472
147300 *    RECOMENDADA DEL WAYPOINT, EN 1 SEGUNDO DE MARCHA (DIAG.).   *RS1473
147400      COMPUTE WS-AVANCE-METROS =                                  RS1474
147500              (WS-VELOCIDAD-RECOM * 1000 / 3600) * 1.             RS1475
147600                                                                  RS1476
147700      IF WS-DISTANCIA-KM > ZERO                                   RS1477
147800         COMPUTE WS-AVANCE-INCREMENTO =                           RS1478
147900                 WS-AVANCE-METROS / (WS-DISTANCIA-KM * 1000)      RS1479
148000      ELSE                                                        RS1480
148100         MOVE ZERO TO WS-AVANCE-INCREMENTO                        RS1481
148200      END-IF.                                                     RS1482
148300                                                                  RS1483
148400      IF WS-AVANCE-INCREMENTO NOT < 1                             RS1484
148500         MOVE ZERO TO WS-INTER-PROGRESO                           RS1485
148600      END-IF.                                                     RS1486
148700                                                                  RS1487
148800  FIN-6410.                                                       RS1488
148900      EXIT.                                                       RS1489
149000                                                                  RS1490
149100  6500-FILTRAR-PELIGRO.                                           RS1491
149200 *-------------------                                             RS1492
149300 *    MOTOR GENERICO DE CONSULTA/FILTRO DE PELIGROS (DIAGNOSTICO).RS1493
149400 *    EVALUA EL PELIGRO WT-PELIGRO(IDX-HZ) CONTRA LOS PARAMETROS DERS1494
149500 *    WS-AREA-FILTRO: CAJA N/S/E/O, TIPO, SEVERIDAD, VERIFICADO Y RS1495
149600 *    VENTANA DE RECENCIA.  CADA CRITERIO SE APLICA SOLO SI FUE   RS1496
149700 *    PROVISTO; TODOS LOS CRITERIOS PROVISTOS DEBEN CUMPLIRSE.    RS1497
149800      SET 88-PELIGRO-CUMPLE-FILTRO TO TRUE.                       RS1498
149900                                                                  RS1499
150000      IF 88-FILTRO-CON-CAJA                                       RS1500
150100         AND (HZT-LATITUD (IDX-HZ) < WS-FILTRO-SUR                RS1501
150200          OR  HZT-LATITUD (IDX-HZ) > WS-FILTRO-NORTE              RS1502
150300          OR  HZT-LONGITUD (IDX-HZ) < WS-FILTRO-OESTE             RS1503
150400          OR  HZT-LONGITUD (IDX-HZ) > WS-FILTRO-ESTE)             RS1504
150500         SET 88-PELIGRO-NO-CUMPLE-FILTRO TO TRUE                  RS1505
150600      END-IF.                                                     RS1506
150700                                                                  RS1507
150800      IF WS-FILTRO-TIPO NOT = SPACES                              RS1508
150900         AND HZT-TIPO (IDX-HZ) NOT = WS-FILTRO-TIPO               RS1509
151000         SET 88-PELIGRO-NO-CUMPLE-FILTRO TO TRUE                  RS1510
151100      END-IF.                                                     RS1511
151200                                                                  RS1512
151300      IF WS-FILTRO-SEVERIDAD NOT = SPACES                         RS1513
151400         AND HZT-SEVERIDAD (IDX-HZ) NOT = WS-FILTRO-SEVERIDAD     RS1514
151500         SET 88-PELIGRO-NO-CUMPLE-FILTRO TO TRUE                  RS1515
151600      END-IF.                                                     RS1516
151700                                                                  RS1517
151800      IF 88-FILTRO-SOLO-VERIFICADOS                               RS1518
151900         AND HZT-VERIFICADO (IDX-HZ) NOT = 'Y'                    RS1519
152000         SET 88-PELIGRO-NO-CUMPLE-FILTRO TO TRUE                  RS1520
152100      END-IF.                                                     RS1521
152200                                                                  RS1522
152300      IF WS-FILTRO-HORAS-ATRAS > ZERO                             RS1523
152400         AND HZT-FECHA-DETECCION (IDX-HZ) < WS-FCF-VALOR          RS1524
152500         SET 88-PELIGRO-NO-CUMPLE-FILTRO TO TRUE                  RS1525
152600      END-IF.                                                     RS1526
152700                                                                  RS1527
152800  FIN-6500.                                                       RS1528
152900      EXIT.                                                       RS1529
153000                                                                  RS1530
153100  6510-CALC-FECHA-CORTE-FILTRO.                                   RS1531
153200 *----------------------------                                    RS1532
153300 *    CALCULA LA FECHA/HORA DE CORTE PARA EL FILTRO DE RECENCIA:  RS1533
153400 *    FECHA-HORA DE CORRIDA MENOS WS-FILTRO-HORAS-ATRAS HORAS.    RS1534
153500 *    SIMPLIFICACION DE TALLER: SE RESTAN DIAS COMPLETOS Y HORAS  RS1535
153600 *    RESTANTES; SI EL PRESTAMO DE DIA CRUZA EL DIA 1 DEL MES NO SERS1536
153700 *    AJUSTA MES/ANIO (LAS VENTANAS USUALES SON DE POCAS HORAS).  RS1537
153800      MOVE WS-FECHA-HORA-CORRIDA TO WS-FECHA-CORTE-FILTRO.        RS1538
153900                                                                  RS1539
154000      DIVIDE WS-FILTRO-HORAS-ATRAS BY 24                          RS1540
154100        GIVING WS-DIAS-ATRAS-FILTRO                               RS1541
154200        REMAINDER WS-HORAS-ATRAS-RESTO.                           RS1542
154300                                                                  RS1543
154400      IF WS-FCF-HH < WS-HORAS-ATRAS-RESTO                         RS1544
154500         COMPUTE WS-FCF-HH = WS-FCF-HH + 24 - WS-HORAS-ATRAS-RESTORS1545
154600         ADD 1 TO WS-DIAS-ATRAS-FILTRO                            RS1546
154700      ELSE                                                        RS1547
154800         SUBTRACT WS-HORAS-ATRAS-RESTO FROM WS-FCF-HH             RS1548
154900      END-IF.                                                     RS1549
155000                                                                  RS1550
155100      IF WS-FCF-DD > WS-DIAS-ATRAS-FILTRO                         RS1551
155200         SUBTRACT WS-DIAS-ATRAS-FILTRO FROM WS-FCF-DD             RS1552
155300      ELSE                                                        RS1553
155400         MOVE 1 TO WS-FCF-DD                                      RS1554
155500      END-IF.                                                     RS1555
155600                                                                  RS1556
155700  FIN-6510.                                                       RS1557
155800      EXIT.                                                       RS1558
155900                                                                  RS1559
156000  6600-CONTAR-PELIGROS-FILTRO.                                    RS1560
156100 *----------------------------                                    RS1561
156200 *    RECORRE LA TABLA DE PELIGROS APLICANDO 6500-FILTRAR-PELIGRO RS1562
156300 *    PARA OBTENER UN INDICADOR DE DIAGNOSTICO: CANTIDAD DE       RS1563
156400 *    PELIGROS QUE CUMPLEN LA CONSULTA VIGENTE (POR DEFECTO: LOS  RS1564
156500 *    DETECTADOS EN LAS ULTIMAS 24 HS, SIN RESTRICCION DE CAJA,   RS1565
156600 *    TIPO, SEVERIDAD NI VERIFICADO).                             RS1566
156700      MOVE ZERO TO WS-CANT-PELIGROS-FILTRADOS.                    RS1567
156800                                                                  RS1568
156900      IF WT-CANT-PELIGROS > ZERO                                  RS1569
157000         PERFORM 6610-EVALUA-FILTRO-UNO                           RS1570
157100            VARYING IDX-HZ FROM 1 BY 1                            RS1571
157200              UNTIL IDX-HZ > WT-CANT-PELIGROS                     RS1572
157300      END-IF.                                                     RS1573
157400                                                                  RS1574
157500  FIN-6600.                                                       RS1575
157600      EXIT.                                                       RS1576
157700                                                                  RS1577
157800  6610-EVALUA-FILTRO-UNO.                                         RS1578
157900 *-----------------------                                         RS1579
158000      PERFORM 6500-FILTRAR-PELIGRO.                               RS1580
158100                                                                  RS1581
158200      IF 88-PELIGRO-CUMPLE-FILTRO                                 RS1582
158300         ADD 1 TO WS-CANT-PELIGROS-FILTRADOS                      RS1583
158400      END-IF.                                                     RS1584
158500                                                                  RS1585
158600  FIN-6610.                                                       RS1586
158700      EXIT.                                                       RS1587
158800                                                                  RS1588
158900  7000-FACTOR-SEVERIDAD.                                          RS1589
159000 *--------------------                                            RS1590
159100      EVALUATE HZT-SEVERIDAD (IDX-HZ)                             RS1591
159200          WHEN 'HIGH  '                                           RS1592
159300               MOVE 0.5000 TO WS-FACTOR-SEVERIDAD                 RS1593
159400          WHEN 'MEDIUM'                                           RS1594
159500               MOVE 0.7500 TO WS-FACTOR-SEVERIDAD                 RS1595
159600          WHEN 'LOW   '                                           RS1596
159700               MOVE 0.9000 TO WS-FACTOR-SEVERIDAD                 RS1597
159800      END-EVALUATE.                                               RS1598
159900                                                                  RS1599
160000  FIN-7000.                                                       RS1600
160100      EXIT.                                                       RS1601
160200                                                                  RS1602
160300  7100-FACTOR-DISTANCIA.                                          RS1603
160400 *--------------------                                            RS1604
160500      EVALUATE TRUE                                               RS1605
160600          WHEN WS-DISTANCIA-KM NOT > 0.1                          RS1606
160700               MOVE 1.0000 TO WS-FACTOR-DISTANCIA                 RS1607
160800          WHEN WS-DISTANCIA-KM NOT > 0.2                          RS1608
160900               MOVE 0.8000 TO WS-FACTOR-DISTANCIA                 RS1609
161000          WHEN WS-DISTANCIA-KM NOT > 0.5                          RS1610
161100               MOVE 0.5000 TO WS-FACTOR-DISTANCIA                 RS1611
161200          WHEN WS-DISTANCIA-KM NOT > 1.0                          RS1612
161300               MOVE 0.2000 TO WS-FACTOR-DISTANCIA                 RS1613
161400          WHEN WS-DISTANCIA-KM NOT > 2.0                          RS1614
161500               MOVE 0.1000 TO WS-FACTOR-DISTANCIA                 RS1615
161600          WHEN OTHER                                              RS1616
161700               MOVE 0.0000 TO WS-FACTOR-DISTANCIA                 RS1617
161800      END-EVALUATE.                                               RS1618
161900                                                                  RS1619
162000  FIN-7100.                                                       RS1620
162100      EXIT.                                                       RS1621
162200                                                                  RS1622
162300  7200-CALCULAR-VELOCIDAD-RECOM.                                  RS1623
162400 *----------------------------                                    RS1624
162500      COMPUTE WS-VELOCIDAD-RECOM =                                RS1625
162600              WS-LIMITE-EFECTIVO * (1 - WS-IMPACTO-TOTAL).        RS1626
162700                                                                  RS1627
162800      IF WS-VELOCIDAD-RECOM < 20                                  RS1628
162900         MOVE 20 TO WS-VELOCIDAD-RECOM                            RS1629
163000      END-IF.                                                     RS1630
163100                                                                  RS1631
163200      COMPUTE WS-REDUCCION = WS-LIMITE-EFECTIVO - WS-VELOCIDAD-RE RS1632
163300 -    'COM.                                                       RS1633
163400                                                                  RS1634
163500  FIN-7200.                                                       RS1635
163600      EXIT.                                                       RS1636
163700                                                                  RS1637
163800  7300-CLASIFICAR-SEGURIDAD.                                      RS1638
163900 *-----------------------                                         RS1639
164000      EVALUATE TRUE                                               RS1640
164100          WHEN WS-CANT-PELIGROS-RADIO = ZERO                      RS1641
164200               MOVE 'SAFE'      TO WS-ESTADO-SEGURIDAD            RS1642
164300          WHEN WS-VELOCIDAD-RECOM > (WS-LIMITE-EFECTIVO * 0.8)    RS1643
164400               MOVE 'CAUTION'   TO WS-ESTADO-SEGURIDAD            RS1644
164500          WHEN OTHER                                              RS1645
164600               MOVE 'DANGER'    TO WS-ESTADO-SEGURIDAD            RS1646
164700      END-EVALUATE.                                               RS1647
164800                                                                  RS1648
164900  FIN-7300.                                                       RS1649
165000      EXIT.                                                       RS1650
165100                                                                  RS1651
165200  99999-CANCELO.                                                  RS1652
165300 *-------------                                                   RS1653
165400      PERFORM 5200-CERRAR-ARCHIVOS.                               RS1654
165500                                                                  RS1655
165600      CALL 'CANCELA' USING WCANCELA.                              RS1656
165700                                                                  RS1657
165800      STOP RUN.                                                   RS1658
165900                                                                  RS1659
166000  FIN-99999.                                                      RS1660
166100      EXIT.                                                       RS1661
