000100******************************************************************
000200*    COPY DE REGISTRO WAYPOINT (ARCHIVO DE PEDIDOS DE RUTA)       *
000300*    LONGITUD DE REGISTRO (079)                                  *
000400*----------------------------------------------------------------*
000500*    R. FIGUEROA  1988-05-02  ALTA INICIAL DEL LAYOUT WAYPOINT    *
000600*    M. TORRES    1996-02-14  TCK-1560 SE AGREGA WPT-RADIO-BUSQ   *
000700******************************************************************
000800 01  WPT-REG.
000900     05  WPT-CLAVE.
001000         10  WPT-RUTA-ID              PIC 9(04).
001100         10  WPT-SECUENCIA            PIC 9(03).
001200     05  WPT-UBICACION.
001300         10  WPT-LATITUD              PIC S9(03)V9(06)
001400                                       SIGN IS LEADING.
001500         10  WPT-LONGITUD             PIC S9(03)V9(06)
001600                                       SIGN IS LEADING.
001700     05  WPT-LIMITE-VELOCIDAD         PIC 9(03).
001800     05  WPT-RADIO-BUSQUEDA           PIC 9(02)V9(02).
001900     05  FILLER                       PIC X(47).
