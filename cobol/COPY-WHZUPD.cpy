000100******************************************************************
000200*    COPY DE AREA DE COMUNICACION ENTRE HZUPD00/HZUPD01 PARA LA   *
000300*    ENMIENDA DE UN PELIGRO YA CARGADO EN LA TABLA WT-TABLA-      *
000400*    PELIGROS (VER WHZTAB).  SOLO SE ADMITE ENMENDAR VERIFICADO,  *
000500*    SEVERIDAD, VELOCIDAD RECOMENDADA Y CLIMA.                    *
000600*----------------------------------------------------------------*
000700*    M. TORRES    1996-03-04  ALTA INICIAL DEL AREA WHZUPD        *
000800*    M. TORRES    1996-05-22  TCK-1601 SE AGREGAN HZU-FECHA-      *
000900*                             ENMIENDA Y HZU-HORA-ENMIENDA PARA   *
001000*                             AUDITAR CUANDO SE APLICO EL CAMBIO. *
001100******************************************************************
001200 01  WHZUPD-AREA.
001300     05  HZU-ID                      PIC 9(06).
001400     05  HZU-VERIFICADO              PIC X(01).
001500     05  HZU-SEVERIDAD               PIC X(06).
001600     05  HZU-VELOCIDAD-RECOM         PIC 9(03).
001700     05  HZU-CLIMA                   PIC X(12).
001800     05  HZU-FECHA-ENMIENDA          PIC 9(08).
001900     05  HZU-HORA-ENMIENDA           PIC 9(06).
002000     05  HZU-CODRET                  PIC X(02).
002100         88  88-HZU-COD-OK                   VALUE '00'.
002200         88  88-HZU-COD-NO-ENCONTRADO        VALUE '10'.
002300         88  88-HZU-COD-SEVERIDAD-INVALIDA   VALUE '20'.
002400         88  88-HZU-COD-VERIFICADO-INVALIDO  VALUE '21'.
002500     05  HZU-MENSAJE                 PIC X(40).
002600     05  FILLER                      PIC X(05).
