000100 IDENTIFICATION DIVISION.                                         HU0001
000200 *-----------------------                                         HU0002
000300 PROGRAM-ID.     HZUPD01.                                         HU0003
000400 AUTHOR.         M. TORRES.                                       HU0004
000500 INSTALLATION.   DPTO. VIALIDAD - LOTE DE PELIGROS VIALES.        HU0005
000600 DATE-WRITTEN.   1996-03-04.                                      HU0006
000700 DATE-COMPILED.                                                   HU0007
000800 SECURITY.       USO INTERNO DPTO. VIALIDAD.                      HU0008
000900 *----------------------------------------------------------------HU0009
001000 *    SUBRUTINA DE ENMIENDA DE UN PELIGRO VIAL YA CARGADO EN LA   *HU0010
001100 *    TABLA EN MEMORIA WT-TABLA-PELIGROS (COPY WHZTAB).  RECIBE   *HU0011
001200 *    LA TABLA COMPLETA Y EL AREA DE ENMIENDA WHZUPD-AREA,        *HU0012
001300 *    LOCALIZA EL PELIGRO POR HZT-ID MEDIANTE BUSQUEDA BINARIA    *HU0013
001400 *    (SEARCH ALL, LA TABLA LLEGA ORDENADA POR RUTSEG01) Y        *HU0014
001500 *    ACTUALIZA UNICAMENTE LOS CAMPOS PERMITIDOS: VERIFICADO,     *HU0015
001600 *    SEVERIDAD, VELOCIDAD RECOMENDADA Y CLIMA.  ES INVOCADA POR  *HU0016
001700 *    HZUPD00 (UTILITARIO DE MANTENIMIENTO DE PELIGROS ENTRE      *HU0017
001800 *    CORRIDAS DE RUTSEG01).                                      *HU0018
001900 *----------------------------------------------------------------HU0019
002000 *                       H I S T O R I A L                        *HU0020
002100 *----------------------------------------------------------------HU0021
002200 *    M. TORRES    1996-03-04  ALTA INICIAL DE LA SUBRUTINA DE     *HU0022
002300 *                             ENMIENDA DE PELIGROS.               *HU0023
002400 *    M. TORRES    1996-05-22  TCK-1601 SE AGREGA RECALCULO DE LA  *HU0024
002500 *                             VELOCIDAD RECOMENDADA CUANDO CAMBIA *HU0025
002600 *                             LA SEVERIDAD Y NO SE INFORMA UNA    *HU0026
002700 *                             VELOCIDAD RECOMENDADA NUEVA.        *HU0027
002800 *    J. ACOSTA    1998-12-07  TCK-1987 REVISION Y2K - SIN CAMBIOS *HU0028
002900 *                             DE CAMPOS DE FECHA EN ESTA RUTINA;  *HU0029
003000 *                             SE DEJA CONSTANCIA EN EL HISTORIAL. *HU0030
003100 *    J. ACOSTA    2004-09-13  TCK-2006 SE ADAPTA AL NUEVO TAMANO  *HU0031
003200 *                             DE TABLA (4000 PELIGROS) DE WHZTAB. *HU0032
003300 *----------------------------------------------------------------HU0033
003400                                                                  HU0034
003500 ENVIRONMENT DIVISION.                                            HU0035
003600 *-----------------------                                         HU0036
003700 CONFIGURATION SECTION.                                           HU0037
003800 *---------------------                                           HU0038
003900 SPECIAL-NAMES.                                                   HU0039
004000     C01 IS TOP-OF-FORM.                                          HU0040
004100                                                                  HU0041
004200 DATA DIVISION.                                                   HU0042
004300 *-------------                                                   HU0043
004400 WORKING-STORAGE SECTION.                                         HU0044
004500 *-----------------------                                         HU0045
004600 77  WS-CN-1                             PIC 9        VALUE 1.    HU0046
004700 77  WS-CANT-INVOCACIONES                PIC 9(05) COMP           HU0047
004800                                          VALUE ZERO.             HU0048
004900                                                                  HU0049
005000 01  WS-FECHA-PROCESO.                                            HU0050
005100     05  WS-FEC-AAAAMMDD              PIC 9(08).                  HU0051
005200     05  FILLER                       PIC X(02).                  HU0052
005300 01  WS-FECHA-PROCESO-R REDEFINES WS-FECHA-PROCESO.               HU0053
005400     05  WS-FEC-AAAA                  PIC 9(04).                  HU0054
005500     05  WS-FEC-MM                    PIC 9(02).                  HU0055
005600     05  WS-FEC-DD                    PIC 9(02).                  HU0056
005700     05  FILLER                       PIC X(02).                  HU0057
005800                                                                  HU0058
005900 01  WS-HORA-PROCESO.                                             HU0059
006000     05  WS-HOR-HHMMSS                PIC 9(06).                  HU0060
006100     05  FILLER                       PIC X(02).                  HU0061
006200 01  WS-HORA-PROCESO-R REDEFINES WS-HORA-PROCESO.                 HU0062
006300     05  WS-HOR-HH                    PIC 9(02).                  HU0063
006400     05  WS-HOR-MM                    PIC 9(02).                  HU0064
006500     05  WS-HOR-SS                    PIC 9(02).                  HU0065
006600     05  FILLER                       PIC X(02).                  HU0066
006700                                                                  HU0067
006800 01  WS-LIMITE-VELOCIDAD-GRUPO.                                   HU0068
006900     05  WS-LIMITE-VELOCIDAD-NUM      PIC 9(03).                  HU0069
007000     05  FILLER                       PIC X(02).                  HU0070
007100 01  WS-LIMITE-VELOCIDAD-R REDEFINES WS-LIMITE-VELOCIDAD-GRUPO.   HU0071
007200     05  WS-LIMITE-VELOCIDAD-ALFA     PIC X(03).                  HU0072
007300     05  FILLER                       PIC X(02).                  HU0073
007400                                                                  HU0074
007500 01  WS-SW-ENCONTRADO                    PIC X       VALUE 'N'.   HU0075
007600     88  88-PELIGRO-ENCONTRADO                       VALUE 'S'.   HU0076
007700     88  88-PELIGRO-NO-ENCONTRADO                    VALUE 'N'.   HU0077
007800                                                                  HU0078
007900 01  WS-SW-SEVERIDAD-CAMBIO               PIC X       VALUE 'N'.  HU0079
008000     88  88-CAMBIO-SEVERIDAD                          VALUE 'S'.  HU0080
008100     88  88-SIN-CAMBIO-SEVERIDAD                      VALUE 'N'.  HU0081
008200                                                                  HU0082
008300 LINKAGE SECTION.                                                 HU0083
008400 *---------------                                                 HU0084
008500 *    COPY DE TABLA EN MEMORIA DE PELIGROS (VER WHZTAB)           HU0085
008600                                                                  HU0086
008700     COPY WHZTAB.                                                 HU0087
008800                                                                  HU0088
008900 *    COPY DE AREA DE COMUNICACION DE LA ENMIENDA (VER WHZUPD)    HU0089
009000                                                                  HU0090
009100     COPY WHZUPD.                                                 HU0091
009200                                                                  HU0092
009300 PROCEDURE DIVISION USING WT-CANT-PELIGROS                        HU0093
009400                          WT-TABLA-PELIGROS                       HU0094
009500                          WHZUPD-AREA.                            HU0095
009600 *-----------------------------------------                       HU0096
009700 0000-CUERPO-PRINCIPAL SECTION.                                   HU0097
009800 *-----------------------------                                   HU0098
009900     ADD WS-CN-1 TO WS-CANT-INVOCACIONES.                         HU0099
010000     ACCEPT WS-FEC-AAAAMMDD FROM DATE YYYYMMDD.                   HU0100
010100     ACCEPT WS-HOR-HHMMSS   FROM TIME.                            HU0101
010200                                                                  HU0102
010300     SET 88-HZU-COD-OK TO TRUE.                                   HU0103
010400     MOVE SPACES        TO HZU-MENSAJE.                           HU0104
010500                                                                  HU0105
010600     PERFORM 1000-BUSCAR-PELIGRO.                                 HU0106
010700                                                                  HU0107
010800     IF 88-PELIGRO-ENCONTRADO                                     HU0108
010900        PERFORM 2000-VALIDAR-ENMIENDA                             HU0109
011000        IF 88-HZU-COD-OK                                          HU0110
011100           PERFORM 3000-APLICAR-ENMIENDA                          HU0111
011200        END-IF                                                    HU0112
011300     END-IF.                                                      HU0113
011400                                                                  HU0114
011500     GOBACK.                                                      HU0115
011600                                                                  HU0116
011700 1000-BUSCAR-PELIGRO.                                             HU0117
011800 *-------------------                                             HU0118
011900     SET 88-PELIGRO-NO-ENCONTRADO TO TRUE.                        HU0119
012000     SET IDX-HZ TO 1.                                             HU0120
012100     SEARCH ALL WT-PELIGRO                                        HU0121
012200         AT END                                                   HU0122
012300            MOVE '10' TO HZU-CODRET                               HU0123
012400            MOVE 'PELIGRO NO ENCONTRADO EN LA TABLA'              HU0124
012500                         TO HZU-MENSAJE                           HU0125
012600         WHEN HZT-ID (IDX-HZ) = HZU-ID                            HU0126
012700            SET 88-PELIGRO-ENCONTRADO TO TRUE                     HU0127
012800     END-SEARCH.                                                  HU0128
012900                                                                  HU0129
013000 FIN-1000.                                                        HU0130
013100     EXIT.                                                        HU0131
013200                                                                  HU0132
013300 2000-VALIDAR-ENMIENDA.                                           HU0133
013400 *----------------------                                          HU0134
013500     IF HZU-SEVERIDAD NOT = 'HIGH  ' AND                          HU0135
013600        HZU-SEVERIDAD NOT = 'MEDIUM' AND                          HU0136
013700        HZU-SEVERIDAD NOT = 'LOW   '                              HU0137
013800        SET 88-HZU-COD-SEVERIDAD-INVALIDA TO TRUE                 HU0138
013900        MOVE 'SEVERIDAD FUERA DE DOMINIO' TO HZU-MENSAJE          HU0139
014000     ELSE                                                         HU0140
014100        IF HZU-VERIFICADO NOT = 'Y' AND HZU-VERIFICADO NOT = 'N'  HU0141
014200           SET 88-HZU-COD-VERIFICADO-INVALIDO TO TRUE             HU0142
014300           MOVE 'INDICADOR VERIFICADO INVALIDO' TO HZU-MENSAJE    HU0143
014400        END-IF                                                    HU0144
014500     END-IF.                                                      HU0145
014600                                                                  HU0146
014700     IF HZT-SEVERIDAD (IDX-HZ) NOT = HZU-SEVERIDAD                HU0147
014800        SET 88-CAMBIO-SEVERIDAD TO TRUE                           HU0148
014900     ELSE                                                         HU0149
015000        SET 88-SIN-CAMBIO-SEVERIDAD TO TRUE                       HU0150
015100     END-IF.                                                      HU0151
015200                                                                  HU0152
015300 FIN-2000.                                                        HU0153
015400     EXIT.                                                        HU0154
015500                                                                  HU0155
015600 3000-APLICAR-ENMIENDA.                                           HU0156
015700 *-----------------------                                         HU0157
015800     IF HZU-VERIFICADO = 'Y'                                      HU0158
015900        MOVE 'Y' TO HZT-VERIFICADO (IDX-HZ)                       HU0159
016000     ELSE                                                         HU0160
016100        MOVE 'N' TO HZT-VERIFICADO (IDX-HZ)                       HU0161
016200     END-IF.                                                      HU0162
016300     MOVE HZU-SEVERIDAD    TO HZT-SEVERIDAD    (IDX-HZ).          HU0163
016400     MOVE HZU-CLIMA        TO HZT-CLIMA        (IDX-HZ).          HU0164
016500                                                                  HU0165
016600     IF HZU-VELOCIDAD-RECOM > ZERO                                HU0166
016700        MOVE HZU-VELOCIDAD-RECOM                                  HU0167
016800                     TO HZT-VELOCIDAD-RECOM (IDX-HZ)              HU0168
016900     ELSE                                                         HU0169
017000        IF 88-CAMBIO-SEVERIDAD                                    HU0170
017100           PERFORM 4000-RECALCULAR-VELOCIDAD                      HU0171
017200        END-IF                                                    HU0172
017300     END-IF.                                                      HU0173
017400                                                                  HU0174
017500     MOVE WS-FEC-AAAAMMDD TO HZU-FECHA-ENMIENDA.                  HU0175
017600     MOVE WS-HOR-HHMMSS   TO HZU-HORA-ENMIENDA.                   HU0176
017700     MOVE 'ENMIENDA APLICADA' TO HZU-MENSAJE.                     HU0177
017800                                                                  HU0178
017900 FIN-3000.                                                        HU0179
018000     EXIT.                                                        HU0180
018100                                                                  HU0181
018200 4000-RECALCULAR-VELOCIDAD.                                       HU0182
018300 *---------------------------                                     HU0183
018400 *    SE REAPLICA LA REGLA DE VELOCIDAD RECOMENDADA POR PELIGRO   *HU0184
018500 *    (LA MISMA DE RUTSEG01 PARRAFO 2250) PORQUE CAMBIO LA        *HU0185
018600 *    SEVERIDAD Y NO SE INFORMO UNA VELOCIDAD RECOMENDADA NUEVA.  *HU0186
018700     MOVE HZT-LIMITE-VELOCIDAD (IDX-HZ)                           HU0187
018800                  TO WS-LIMITE-VELOCIDAD-NUM.                     HU0188
018900                                                                  HU0189
019000     IF WS-LIMITE-VELOCIDAD-ALFA = SPACES                         HU0190
019100        MOVE ZERO TO WS-LIMITE-VELOCIDAD-NUM                      HU0191
019200     END-IF.                                                      HU0192
019300                                                                  HU0193
019400     EVALUATE HZT-SEVERIDAD (IDX-HZ)                              HU0194
019500         WHEN 'HIGH  '                                            HU0195
019600              COMPUTE HZT-VELOCIDAD-RECOM (IDX-HZ) =              HU0196
019700                      WS-LIMITE-VELOCIDAD-NUM * 0.50              HU0197
019800              IF HZT-VELOCIDAD-RECOM (IDX-HZ) < 20                HU0198
019900                 MOVE 20 TO HZT-VELOCIDAD-RECOM (IDX-HZ)          HU0199
020000              END-IF                                              HU0200
020100         WHEN 'MEDIUM'                                            HU0201
020200              COMPUTE HZT-VELOCIDAD-RECOM (IDX-HZ) =              HU0202
020300                      WS-LIMITE-VELOCIDAD-NUM * 0.75              HU0203
020400              IF HZT-VELOCIDAD-RECOM (IDX-HZ) < 25                HU0204
020500                 MOVE 25 TO HZT-VELOCIDAD-RECOM (IDX-HZ)          HU0205
020600              END-IF                                              HU0206
020700         WHEN 'LOW   '                                            HU0207
020800              COMPUTE HZT-VELOCIDAD-RECOM (IDX-HZ) =              HU0208
020900                      WS-LIMITE-VELOCIDAD-NUM * 0.90              HU0209
021000              IF HZT-VELOCIDAD-RECOM (IDX-HZ) < 30                HU0210
021100                 MOVE 30 TO HZT-VELOCIDAD-RECOM (IDX-HZ)          HU0211
021200              END-IF                                              HU0212
021300     END-EVALUATE.                                                HU0213
021400                                                                  HU0214
021500 FIN-4000.                                                        HU0215
021600     EXIT.                                                        HU0216
