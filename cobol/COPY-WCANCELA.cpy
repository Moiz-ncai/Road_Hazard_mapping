000100******************************************************************
000200*    COPY DE AREA DE COMUNICACION CON LA RUTINA CANCELA           *
000300*    USADA POR TODOS LOS PROGRAMAS DEL LOTE DE PELIGROS VIALES    *
000400*----------------------------------------------------------------*
000500*    R. FIGUEROA  1988-04-11  ALTA INICIAL DEL AREA WCANCELA      *
000600******************************************************************
000700 01  WCANCELA.
000800     05  WCANCELA-PROGRAMA           PIC X(20).
000900     05  WCANCELA-PARRAFO            PIC X(30).
001000     05  WCANCELA-RECURSO            PIC X(10).
001100     05  WCANCELA-OPERACION          PIC X(15).
001200     05  WCANCELA-CODRET             PIC X(02).
001300     05  WCANCELA-MENSAJE            PIC X(50).
001400     05  FILLER                      PIC X(03).
