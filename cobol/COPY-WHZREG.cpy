000100******************************************************************
000200*    COPY DE REGISTRO PELIGRO VIAL (ARCHIVO MAESTRO PELIGROS)     *
000300*    LONGITUD DE REGISTRO (133)                                  *
000400*----------------------------------------------------------------*
000500*    R. FIGUEROA  1988-04-11  ALTA INICIAL DEL LAYOUT PARA        *
000600*                             DPTO. VIALIDAD - CARGA DE PELIGROS  *
000700*    M. TORRES    1994-09-02  TCK-1147 SE AGREGA HZM-CLIMA        *
000800*    M. TORRES    1998-11-20  TCK-1980 REVISION Y2K DE FECHAS     *
000900******************************************************************
001400 01  HZM-REG.
001500     05  HZM-CLAVE.
001600         10  HZM-ID                   PIC 9(06).
001700     05  HZM-UBICACION.
001800         10  HZM-LATITUD              PIC S9(03)V9(06)
001900                                       SIGN IS LEADING.
002000         10  HZM-LONGITUD             PIC S9(03)V9(06)
002100                                       SIGN IS LEADING.
002200     05  HZM-TIPO                     PIC X(12).
002300         88  88-HZM-TIPO-VALIDO        VALUE 'POTHOLE     '
002400                                              'CRACK       '
002500                                              'DEBRIS      '
002600                                              'CONSTRUCTION'
002700                                              'FLOODING    '.
002800     05  HZM-SEVERIDAD                PIC X(06).
002900         88  88-HZM-SEVERIDAD-VALIDA   VALUE 'LOW   ' 'MEDIUM'
003000                                              'HIGH  '.
003100     05  HZM-FECHA-DETECCION.
003200         10  HZM-DET-AAAA             PIC 9(04).
003300         10  HZM-DET-MM               PIC 9(02).
003400         10  HZM-DET-DD               PIC 9(02).
003500         10  HZM-DET-HH               PIC 9(02).
003600         10  HZM-DET-MN               PIC 9(02).
003700         10  HZM-DET-SS               PIC 9(02).
003800     05  HZM-FECHA-DETECCION-R REDEFINES HZM-FECHA-DETECCION
003900                                       PIC 9(14).
004000     05  HZM-CONFIANZA                PIC 9V9(04).
004100     05  HZM-LIMITE-VELOCIDAD         PIC 9(03).
004200     05  HZM-VELOCIDAD-RECOM          PIC 9(03).
004300     05  HZM-VERIFICADO               PIC X(01).
004400         88  88-HZM-VERIFICADO-SI      VALUE 'Y'.
004500         88  88-HZM-VERIFICADO-NO      VALUE 'N'.
004600     05  HZM-NOMBRE-CALLE             PIC X(30).
004700     05  HZM-AREA                     PIC X(20).
004800     05  HZM-CLIMA                    PIC X(12).
004900     05  FILLER                       PIC X(03).
